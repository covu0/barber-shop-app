000100 identification division.
000110 program-id.        bsdash.
000120 author.             V B Coen.
000130 installation.       Applewood Computers - Barber Shop Division.
000140 date-written.       21/01/94.
000150 date-compiled.
000160 security.           Copyright (C) 1994 Applewood Computers.
000170*                    Distributed under the GNU General Public License.
000180*                    See the file COPYING for details.
000190*
000200*****************************************************************
000210*                                                                *
000220*     B S D A S H   -   B A R B E R   S H O P   D A S H B O A R D *
000230*                                                                *
000240*     End of day management report.  Reads the Shop and         *
000250*     Employee masters and the UPDATED Customer/Appointment      *
000260*     masters written by BS010 (i.e. this is run as the second   *
000270*     step of the BS suite, after the day's bookings have been   *
000280*     posted) and prints, one block per shop, the day's and      *
000290*     the week's scheduled appointment counts, the active        *
000300*     employee count and the distinct customer count, with       *
000310*     grand totals after the last shop.                          *
000320*                                                                *
000330*     Remarks.          No Report Writer - the distinct          *
000340*                        customer count needs a table search     *
000350*                        Report Writer's CONTROL/SUM cannot       *
000360*                        express, so plain WRITE paragraphs are   *
000370*                        used throughout, as elsewhere in this    *
000380*                        shop's print suite.                      *
000390*                                                                *
000400*     Called Modules.   None.                                    *
000410*                                                                *
000420*     Functions Used.   None - intrinsic FUNCTIONs are not       *
000430*                        used in this shop's batch suite.         *
000440*                                                                *
000450*****************************************************************
000460*
000470*    Change Log.
000480*    -----------
000490* 21/01/94 vbc - Written from scratch, second step of the BS
000500*                (Barber Shop) end of day suite.  Req: BS-011.
000510* 24/01/94 vbc - Week window corrected to Monday start, was
000520*                using a rolling 7 days from the run date which
000530*                does not match the run book.  Req: BS-013.
000540* 02/02/94 vbc - Distinct customer count added (was a straight
000550*                appointment count, Auditors asked for the
000560*                headcount instead).  Req: BS-018.
000570* 15/03/94 vbc - Year end housekeeping run - no functional change,
000580*                re-sequenced source only.
000590* 20/06/95 mfc - Shop hours line added to the block, requested
000600*                by the shop managers at the Jan review.
000610*                Req: BS-025.
000620* 30/11/98 vbc - Year 2000 review completed.  All dates on this
000630*                system are stored CCYYMMDD (8 digit, century
000640*                included) so there is no century roll-over
000650*                exposure in BSDASH.  No change required.
000660* 14/02/99 vbc - Y2K sign off - re-tested the Monday start
000670*                calculation across the 1999/2000 boundary,
000680*                correct.  Req: BS-Y2K-04.
000690* 09/08/01 jds - Widened Appt-Tab occurs limit along with BS010,
000700*                see wsbstab.cob, this program unchanged otherwise.
000710*                Req: BS-031.
000720* 14/09/01 vbc - Grand total scheduled appts on the final line was
000730*                being taken from the TODAY column only, understating
000740*                the true total - added a separate all-dates counter
000750*                per shop.  Req: BS-034.
000760* 11/10/01 jds - Dropped the Customer master SELECT/FD, left over
000770*                from an earlier cut of this program - the distinct
000780*                customer count has always come off the Appointment
000790*                table (see BA013), the Customer master is never
000800*                opened or read here.  Req: BS-038.
000810*
000820 environment division.
000830 configuration section.
000840 source-computer.   IBM-370.
000850 object-computer.   IBM-370.
000860 special-names.     c01 is top-of-form.
000870*
000880 input-output section.
000890 file-control.
000900     copy "selbsshp.cob".
000910     copy "selbsemp.cob".
000920     copy "selbsamo.cob".
000930     copy "selbsdsh.cob".
000940*
000950 data division.
000960 file section.
000970     copy "fdbsshp.cob".
000980     copy "fdbsemp.cob".
000990     copy "fdbsamo.cob".
001000     copy "fdbsdsh.cob".
001010*
001020 working-storage section.
001030*
001040*    The Shop/Employee/Appointment tables - Customer table is
001050*    part of the same copybook but is not loaded by this program,
001060*    the customer count needed here comes off the Appointment
001070*    table, not off the Customer master - see bb013.
001080*
001090     copy "wsbstab.cob".
001100*
001110*****************************************************************
001120*    W00 - switches and small counters                          *
001130*****************************************************************
001140 01  W00-Switches.
001150     03  W00-Eof-Sw            pic x       value "N".
001160         88  W00-Eof-Appt            value "Y".
001170     03  W00-Found-Sw          pic x       value "N".
001180         88  W00-Item-Found           value "Y".
001190*
001200 01  W00-Counters                              comp.
001210     03  W00-Sub               pic 9(4)   value zero.
001220     03  W00-Grand-Sched-Cnt   pic 9(6)   value zero.
001230     03  W00-Grand-Cust-Cnt    pic 9(6)   value zero.
001240*
001250*****************************************************************
001260*    W01 - per shop statistics, one entry per Shop-Tab entry     *
001270*****************************************************************
001280 01  W01-Shop-Stat-Tab.
001290     03  W01-Shop-Stat-Ent   occurs 20 times
001300                              indexed by W01-Stat-Ix.
001310         05  W01-Today-Cnt          pic 9(4)   comp.
001320         05  W01-Week-Cnt           pic 9(4)   comp.
001330         05  W01-Total-Sched-Cnt    pic 9(4)   comp.
001340         05  W01-Active-Emp-Cnt     pic 9(4)   comp.
001350         05  W01-Distinct-Cust-Cnt  pic 9(4)   comp.
001360*
001370*****************************************************************
001380*    W02 - distinct customer scratch table, reset for each shop *
001390*    before the appointment table is scanned - same "small       *
001400*    volume, table SEARCH" approach as the booking program.       *
001410*****************************************************************
001420 01  W02-Seen-Cust-Tab.
001430     03  W02-Seen-Cust-Cnt   pic 9(4)   value zero    comp.
001440     03  W02-Seen-Cust-Ent   occurs 2000 times
001450                              indexed by W02-Seen-Ix
001460                              pic 9(6)   comp.
001470*
001480*****************************************************************
001490*    W03 - run date / week window - three REDEFINES for the      *
001500*    date part splits used by the JDN weekday and add-days        *
001510*    routines below (same technique as BS010's W02 group).        *
001520*****************************************************************
001530 01  W03-Sys-Date-6          pic 9(6)    value zero.
001540 01  W03-Sys-Date-6R  redefines W03-Sys-Date-6.
001550     03  W03-Sys-YY               pic 9(2).
001560     03  W03-Sys-MM               pic 9(2).
001570     03  W03-Sys-DD               pic 9(2).
001580*
001590 01  W03-Run-Date            pic 9(8)    value zero.
001600 01  W03-Run-Date-R  redefines W03-Run-Date.
001610     03  W03-Run-CC                pic 9(2).
001620     03  W03-Run-YY                pic 9(2).
001630     03  W03-Run-MM                pic 9(2).
001640     03  W03-Run-DD                pic 9(2).
001650*
001660 01  W03-Week-Start          pic 9(8)    value zero.
001670 01  W03-Week-Start-R  redefines W03-Week-Start.
001680     03  W03-Wk-Start-CC             pic 9(2).
001690     03  W03-Wk-Start-YY             pic 9(2).
001700     03  W03-Wk-Start-MM             pic 9(2).
001710     03  W03-Wk-Start-DD             pic 9(2).
001720*
001730 01  W03-Week-End            pic 9(8)    value zero.
001740*
001750 01  W03-Result-Date         pic 9(8)    value zero.
001760 01  W03-Result-Date-R  redefines W03-Result-Date.
001770     03  W03-Result-CC             pic 9(2).
001780     03  W03-Result-YY             pic 9(2).
001790     03  W03-Result-MM             pic 9(2).
001800     03  W03-Result-DD             pic 9(2).
001810*
001820 01  W03-Run-Date-Ed         pic x(10)   value spaces.
001830*
001840*    Julian Day Number work fields, hand rolled, no intrinsic
001850*    FUNCTIONs used - see the header notes.
001860*
001870 01  W03-Jdn                 pic 9(8)    value zero               comp.
001880 01  W03-Jdn-A               pic s9(8)   value zero               comp.
001890 01  W03-Jdn-B               pic s9(8)   value zero               comp.
001900 01  W03-Jdn-C               pic s9(8)   value zero               comp.
001910 01  W03-Jdn-D               pic s9(8)   value zero               comp.
001920 01  W03-Jdn-E               pic s9(8)   value zero               comp.
001930 01  W03-Jdn-M               pic s9(8)   value zero               comp.
001940 01  W03-Weekday-Ix          pic s9(4)   value zero               comp.
001950 01  W03-Day-Offset          pic s9(4)   value zero               comp.
001960*
001970*    Calibration constant - JDN of Monday 01/01/2024.  Weekday
001980*    index here runs Monday = 0 .. Sunday = 6, to match the run
001990*    book's wording for the week start calculation.
002000*
002010 01  W03-Jdn-Monday-Base     pic 9(8)    value 2460311            comp.
002020*
002030*****************************************************************
002040*    W05 - print lines, moved into BS-Dashboard-Line for WRITE. *
002050*****************************************************************
002060 01  W05-Line-Hdr.
002070     03  filler               pic x(15)  value "DASHBOARD FOR: ".
002080     03  W05-Shop-Name        pic x(30).
002090     03  filler               pic x(7)   value spaces.
002100     03  filler               pic x(10)  value "RUN DATE: ".
002110     03  W05-Line-Hdr-Date    pic x(10).
002120     03  filler               pic x(30)  value spaces.
002130*
002140 01  W05-Line-Today.
002150     03  filler               pic x(25)  value
002160             "  TODAYS APPOINTMENTS  : ".
002170     03  W05-Today-Ed         pic zzz9.
002180     03  filler               pic x(70)  value spaces.
002190*
002200 01  W05-Line-Week.
002210     03  filler               pic x(25)  value
002220             "  WEEK  APPOINTMENTS   : ".
002230     03  W05-Week-Ed          pic zzz9.
002240     03  filler               pic x(70)  value spaces.
002250*
002260 01  W05-Line-Active.
002270     03  filler               pic x(25)  value
002280             "  ACTIVE EMPLOYEES     : ".
002290     03  W05-Active-Ed        pic zzz9.
002300     03  filler               pic x(70)  value spaces.
002310*
002320 01  W05-Line-Cust.
002330     03  filler               pic x(25)  value
002340             "  TOTAL CUSTOMERS      : ".
002350     03  W05-Cust-Ed          pic zzz9.
002360     03  filler               pic x(70)  value spaces.
002370*
002380 01  W05-Line-Hours.
002390     03  filler               pic x(9)   value "  HOURS: ".
002400     03  W05-Open-Ed          pic x(5).
002410     03  filler               pic x(3)   value " - ".
002420     03  W05-Close-Ed         pic x(5).
002430     03  filler               pic x(75)  value spaces.
002440*
002450 01  W05-Line-Blank           pic x(1)    value space.
002460*
002470 01  W05-Line-Grand.
002480     03  filler               pic x(28)  value
002490             "GRAND TOTAL SCHEDULED APPTS:".
002500     03  filler               pic x(1)   value space.
002510     03  W05-Grand-Sched-Ed   pic zzzz9.
002520     03  filler               pic x(15)  value spaces.
002530     03  filler               pic x(22)  value
002540             "GRAND TOTAL CUSTOMERS:".
002550     03  filler               pic x(1)   value space.
002560     03  W05-Grand-Cust-Ed    pic zzzz9.
002570     03  filler               pic x(40)  value spaces.
002580*
002590 01  W05-Hhmm-Work            pic 9(4)   value zero.
002600 01  W05-Hhmm-Work-R  redefines W05-Hhmm-Work.
002610     03  W05-Hhmm-HH               pic 9(2).
002620     03  W05-Hhmm-MM               pic 9(2).
002630 01  W05-Hhmm-Ed              pic x(5)   value spaces.
002640*
002650 procedure division.
002660*
002670*****************************************************************
002680*    000 - mainline                                              *
002690*****************************************************************
002700*    BSDASH is a read-only report - none of AA010's four files
002710*    are opened for update, and nothing it loads into
002720*    BS-Shop-Tab/BS-Emp-Tab/BS-Appt-Tab is ever written back.
002730*    It is meant to run after BS010's daily update, against the
002740*    same Appointment master BS010 just rewrote (see AA022
002750*    below), never concurrently with it.
002760*    
002770 000-Main-Section section.
002780 000-Main.
002790     perform aa010-Open-Bs-Files.
002800     perform aa020-Load-Shop-Tab.
002810     perform aa021-Load-Emp-Tab.
002820     perform aa022-Load-Appt-Tab.
002830     perform aa023-Get-Run-Date.
002840     perform aa024-Get-Week-Bounds.
002850     if BS-Shop-Cnt not = zero
002860         perform ba010-Build-One-Shop-Stat thru ba010-Exit
002870                 varying W01-Stat-Ix from 1 by 1
002880                 until W01-Stat-Ix > BS-Shop-Cnt
002890     end-if.
002900     if BS-Shop-Cnt not = zero
002910         perform ca010-Print-One-Shop thru ca010-Exit
002920                 varying W01-Stat-Ix from 1 by 1
002930                 until W01-Stat-Ix > BS-Shop-Cnt
002940     end-if.
002950     perform cc010-Print-Grand-Totals.
002960     perform zz060-Close-Bs-Files.
002970     stop run.
002980 000-Main-Exit.
002990     exit.
003000*
003010*****************************************************************
003020*    AA000 - start of day - open files, load the masters and    *
003030*    establish the run date and week window.                     *
003040*****************************************************************
003050 aa010-Open-Bs-Files section.
003060 aa010-Open.
003070     open input  Shop-File.
003080     if Shop-Status not = "00"
003090         display "BSDASH - SHOP FILE OPEN ERROR " Shop-Status
003100         stop run
003110     end-if.
003120     open input  Employee-File.
003130     if Emp-Status not = "00"
003140         display "BSDASH - EMPLOYEE FILE OPEN ERROR " Emp-Status
003150         stop run
003160     end-if.
003170     open input  Appointment-File-Out.
003180     if Appt-Out-Status not = "00"
003190         display "BSDASH - APPOINTMENT FILE OPEN ERROR "
003200                 Appt-Out-Status
003210         stop run
003220     end-if.
003230     open output Dashboard-File.
003240     if Dash-Status not = "00"
003250         display "BSDASH - DASHBOARD FILE OPEN ERROR " Dash-Status
003260         stop run
003270     end-if.
003280 aa010-Exit.
003290     exit.
003300*
003310*    Same shape as BS010's AA020 - one shop chain, sequential
003320*    read to end of file, no attempt at a keyed lookup since the
003330*    table this feeds is walked start to finish by 000-Main-
003340*    Section's outer PERFORM VARYING anyway.
003350*    
003360 aa020-Load-Shop-Tab section.
003370 aa020-Start.
003380     read Shop-File
003390         at end go to aa020-Exit
003400     end-read.
003410 aa020-Loop.
003420     set W00-Sub to BS-Shop-Cnt.
003430     add 1 to W00-Sub.
003440     set BS-Shop-Ix to W00-Sub.
003450     move Shop-No         to T-Shop-No (BS-Shop-Ix).
003460     move Shop-Name        to T-Shop-Name (BS-Shop-Ix).
003470     move Shop-Owner-Name  to T-Shop-Owner-Name (BS-Shop-Ix).
003480     move Shop-Open-Time   to T-Shop-Open-Time (BS-Shop-Ix).
003490     move Shop-Close-Time  to T-Shop-Close-Time (BS-Shop-Ix).
003500     move W00-Sub          to BS-Shop-Cnt.
003510     read Shop-File
003520         at end go to aa020-Exit
003530     end-read.
003540     go to aa020-Loop.
003550 aa020-Exit.
003560     exit.
003570*
003580*    Unlike BS010's AA021, BSDASH does not need the weekday work
003590*    flags or start/end times off the Employee master - only
003600*    Emp-Shop-No and Emp-Active-Sw are used, by BA011 below, so
003610*    the table entry here carries fewer fields than BS010's.
003620*    
003630 aa021-Load-Emp-Tab section.
003640 aa021-Start.
003650     read Employee-File
003660         at end go to aa021-Exit
003670     end-read.
003680 aa021-Loop.
003690     set W00-Sub to BS-Emp-Cnt.
003700     add 1 to W00-Sub.
003710     set BS-Emp-Ix to W00-Sub.
003720     move Emp-No           to T-Emp-No (BS-Emp-Ix).
003730     move Emp-Shop-No      to T-Emp-Shop-No (BS-Emp-Ix).
003740     move Emp-Name         to T-Emp-Name (BS-Emp-Ix).
003750     move Emp-Active-Sw    to T-Emp-Active-Sw (BS-Emp-Ix).
003760     move W00-Sub          to BS-Emp-Cnt.
003770     read Employee-File
003780         at end go to aa021-Exit
003790     end-read.
003800     go to aa021-Loop.
003810 aa021-Exit.
003820     exit.
003830*
003840*    AA022 - load the UPDATED appointment master (BS010's output
003850*    file, opened here as input) - field names are qualified
003860*    "OF BS-Appointment-Record-Out" since the FD copybook shares
003870*    Appt-No etc. as elementary names with the old master layout.
003880*
003890*    AA022 reads the OUTPUT side of BS010's Appointment master
003900*    (Appointment-File-Out on Select selbsamo copy) rather than
003910*    the shop's opening balance file, so BSDASH always reflects
003920*    the day's bookings and cancellations after BS010 has run,
003930*    never the position before it.
003940*    
003950 aa022-Load-Appt-Tab section.
003960 aa022-Start.
003970     read Appointment-File-Out
003980         at end go to aa022-Exit
003990     end-read.
004000 aa022-Loop.
004010     set W00-Sub to BS-Appt-Cnt.
004020     add 1 to W00-Sub.
004030     set BS-Appt-Ix to W00-Sub.
004040     move Appt-No of BS-Appointment-Record-Out
004050                                to T-Appt-No (BS-Appt-Ix).
004060     move Appt-Shop-No of BS-Appointment-Record-Out
004070                                to T-Appt-Shop-No (BS-Appt-Ix).
004080     move Appt-Emp-No of BS-Appointment-Record-Out
004090                                to T-Appt-Emp-No (BS-Appt-Ix).
004100     move Appt-Cust-No of BS-Appointment-Record-Out
004110                                to T-Appt-Cust-No (BS-Appt-Ix).
004120     move Appt-Date of BS-Appointment-Record-Out
004130                                to T-Appt-Date (BS-Appt-Ix).
004140     move Appt-Status of BS-Appointment-Record-Out
004150                                to T-Appt-Status (BS-Appt-Ix).
004160     move W00-Sub          to BS-Appt-Cnt.
004170     read Appointment-File-Out
004180         at end go to aa022-Exit
004190     end-read.
004200     go to aa022-Loop.
004210 aa022-Exit.
004220     exit.
004230*
004240*    BSDASH also builds W03-Run-Date-Ed, an edited CC-YY-MM-DD
004250*    picture for the dashboard header line - BS010 has no
004260*    equivalent since its log lines carry the raw date, not a
004270*    human readable one.
004280*    
004290 aa023-Get-Run-Date section.
004300 aa023-Accept.
004310     accept W03-Sys-Date-6 from date.
004320     if W03-Sys-YY < 80
004330         move 20 to W03-Run-CC
004340     else
004350         move 19 to W03-Run-CC
004360     end-if.
004370     move W03-Sys-YY to W03-Run-YY.
004380     move W03-Sys-MM to W03-Run-MM.
004390     move W03-Sys-DD to W03-Run-DD.
004400     move W03-Run-CC to W03-Run-Date-Ed (1:2).
004410     move W03-Run-YY to W03-Run-Date-Ed (3:2).
004420     move "-"         to W03-Run-Date-Ed (5:1).
004430     move W03-Run-MM to W03-Run-Date-Ed (6:2).
004440     move "-"         to W03-Run-Date-Ed (8:1).
004450     move W03-Run-DD to W03-Run-Date-Ed (9:2).
004460 aa023-Exit.
004470     exit.
004480*
004490*    AA024 - week start = run date minus its weekday index
004500*    (Monday = 0), week end = week start + 6 days.  Same hand
004510*    rolled Julian Day Number technique as BS010.
004520*
004530*    AA024 computes the calendar week (Monday through Sunday)
004540*    that the run date falls in, purely for BA012's week count -
004550*    it is not the employee's own scheduled work week from
004560*    T-Emp-Work-Day-Flag, which BSDASH does not need since it
004570*    only counts appointments, not shifts.
004580*    
004590 aa024-Get-Week-Bounds section.
004600 aa024-Weekday.
004610     if W03-Run-MM > 2
004620         compute W03-Jdn-A = W03-Run-CC * 100 + W03-Run-YY
004630         compute W03-Jdn-M = W03-Run-MM
004640     else
004650         compute W03-Jdn-A = (W03-Run-CC * 100 + W03-Run-YY) - 1
004660         compute W03-Jdn-M = W03-Run-MM + 12
004670     end-if.
004680     compute W03-Jdn-B = W03-Jdn-A / 100.
004690     compute W03-Jdn-C = 2 - W03-Jdn-B + (W03-Jdn-B / 4).
004700     compute W03-Jdn-D = (36525 * (W03-Jdn-A + 4716)) / 100.
004710     compute W03-Jdn-E = (306 * (W03-Jdn-M + 1)) / 10.
004720     compute W03-Jdn = W03-Jdn-C + W03-Run-DD + W03-Jdn-D
004730                        + W03-Jdn-E - 1524.
004740*    Weekday = (Jdn - Monday-Base) MOD 7, worked out by hand -
004750*    no intrinsic FUNCTIONs are used on this system.
004760     compute W03-Jdn-A = W03-Jdn - W03-Jdn-Monday-Base.
004770     compute W03-Jdn-B = W03-Jdn-A / 7.
004780     compute W03-Weekday-Ix = W03-Jdn-A - (W03-Jdn-B * 7).
004790     if W03-Weekday-Ix < 0
004800         add 7 to W03-Weekday-Ix
004810     end-if.
004820 aa024-Week-Start.
004830     compute W03-Day-Offset = zero - W03-Weekday-Ix.
004840     add W03-Day-Offset to W03-Jdn.
004850     perform aa025-Jdn-To-Date.
004860     move W03-Result-Date to W03-Week-Start.
004870 aa024-Week-End.
004880     add 6 to W03-Jdn.
004890     perform aa025-Jdn-To-Date.
004900     move W03-Result-Date to W03-Week-End.
004910 aa024-Exit.
004920     exit.
004930*
004940*    AA025 - inverse Julian Day Number, result left in
004950*    W03-Result-Date, no intrinsic FUNCTIONs.
004960*
004970 aa025-Jdn-To-Date section.
004980 aa025-Convert.
004990     compute W03-Jdn-A = W03-Jdn + 68569.
005000     compute W03-Jdn-B = (4 * W03-Jdn-A) / 146097.
005010     compute W03-Jdn-C = W03-Jdn-A -
005020             ((146097 * W03-Jdn-B + 3) / 4).
005030     compute W03-Jdn-D = (4000 * (W03-Jdn-C + 1)) / 1461001.
005040     compute W03-Jdn-E = W03-Jdn-C -
005050             ((1461 * W03-Jdn-D) / 4) + 31.
005060     compute W03-Jdn-M = (80 * W03-Jdn-E) / 2447.
005070     compute W03-Result-DD = W03-Jdn-E -
005080             ((2447 * W03-Jdn-M) / 80).
005090     compute W03-Jdn-C = W03-Jdn-M / 11.
005100     compute W03-Result-MM = W03-Jdn-M + 2 - (12 * W03-Jdn-C).
005110     compute W03-Jdn-A = 100 * (W03-Jdn-B - 49) + W03-Jdn-D
005120             + W03-Jdn-C.
005130     compute W03-Result-CC = W03-Jdn-A / 100.
005140     compute W03-Result-YY = W03-Jdn-A - (W03-Result-CC * 100).
005150 aa025-Exit.
005160     exit.
005170*
005180*****************************************************************
005190*    BA000 - build the per shop statistics table                *
005200*****************************************************************
005210 ba010-Build-One-Shop-Stat section.
005220 ba010-Init.
005230     move zero to W01-Today-Cnt (W01-Stat-Ix).
005240     move zero to W01-Week-Cnt (W01-Stat-Ix).
005250     move zero to W01-Total-Sched-Cnt (W01-Stat-Ix).
005260     move zero to W01-Active-Emp-Cnt (W01-Stat-Ix).
005270     move zero to W01-Distinct-Cust-Cnt (W01-Stat-Ix).
005280     move zero to W02-Seen-Cust-Cnt.
005290     if BS-Emp-Cnt not = zero
005300         perform ba011-Test-One-Emp thru ba011-Exit
005310                 varying W00-Sub from 1 by 1
005320                 until W00-Sub > BS-Emp-Cnt
005330     end-if.
005340     if BS-Appt-Cnt not = zero
005350         perform ba012-Test-One-Appt thru ba012-Exit
005360                 varying W00-Sub from 1 by 1
005370                 until W00-Sub > BS-Appt-Cnt
005380     end-if.
005390     move W02-Seen-Cust-Cnt to W01-Distinct-Cust-Cnt (W01-Stat-Ix).
005400     add W01-Total-Sched-Cnt (W01-Stat-Ix) to W00-Grand-Sched-Cnt.
005410     add W01-Distinct-Cust-Cnt (W01-Stat-Ix) to W00-Grand-Cust-Cnt.
005420 ba010-Exit.
005430     exit.
005440*
005450*    BA011 counts an employee only against their own shop and
005460*    only while active - an employee who has since left the
005470*    shop (Emp-Active-Sw not 'Y') is excluded from the active
005480*    headcount even though their historical appointments still
005490*    count in BA012's totals below.
005500*    
005510 ba011-Test-One-Emp section.
005520 ba011-Test.
005530     if T-Emp-Shop-No (W00-Sub) = T-Shop-No (W01-Stat-Ix)
005540        and T-Emp-Active-Sw (W00-Sub) = "Y"
005550         add 1 to W01-Active-Emp-Cnt (W01-Stat-Ix)
005560     end-if.
005570 ba011-Exit.
005580     exit.
005590*
005600*    BA012 - one appointment against the current shop.  Distinct
005610*    customer dedup counts any status, the two appointment
005620*    counts count status 'S' (scheduled) only, per the run book.
005630*
005640*    BA012 rolls up three counts from the one pass over
005650*    BS-Appt-Tab - a dedup add to the seen list for every
005660*    matching appointment regardless of status, then the
005670*    scheduled-only today/week counts nested inside the status
005680*    test, so a cancelled appointment still counts toward the
005690*    shop's distinct customer figure but never toward its
005700*    activity counts.
005710*    
005720 ba012-Test-One-Appt section.
005730 ba012-Test.
005740     if T-Appt-Shop-No (W00-Sub) = T-Shop-No (W01-Stat-Ix)
005750         perform ba013-Add-Seen-Cust
005760         if T-Appt-Status (W00-Sub) = "S"
005770             add 1 to W01-Total-Sched-Cnt (W01-Stat-Ix)
005780             if T-Appt-Date (W00-Sub) = W03-Run-Date
005790                 add 1 to W01-Today-Cnt (W01-Stat-Ix)
005800             end-if
005810             if T-Appt-Date (W00-Sub) not less than W03-Week-Start
005820                and T-Appt-Date (W00-Sub) not greater than W03-Week-End
005830                 add 1 to W01-Week-Cnt (W01-Stat-Ix)
005840             end-if
005850         end-if
005860     end-if.
005870 ba012-Exit.
005880     exit.
005890*
005900*    BA013 - add T-Appt-Cust-No (W00-Sub) to the seen list for
005910*    the current shop, unless it is there already.
005920*
005930*    BA013/BA014 is a small linear dedup table, W02-Seen-Cust-
005940*    Tab, rebuilt from empty for every shop by BA010-Init above -
005950*    a customer who has appointments at two different shops is
005960*    counted as distinct in each shop's total, there is no
005970*    attempt at a chainwide distinct customer count.
005980*    
005990 ba013-Add-Seen-Cust section.
006000 ba013-Search.
006010     move "N" to W00-Found-Sw.
006020     if W02-Seen-Cust-Cnt not = zero
006030         perform ba014-Test-One-Seen thru ba014-Exit
006040                 varying W02-Seen-Ix from 1 by 1
006050                 until W02-Seen-Ix > W02-Seen-Cust-Cnt
006060                    or W00-Item-Found
006070     end-if.
006080     if not W00-Item-Found
006090         add 1 to W02-Seen-Cust-Cnt
006100         set W02-Seen-Ix to W02-Seen-Cust-Cnt
006110         move T-Appt-Cust-No (W00-Sub) to W02-Seen-Cust-Ent (W02-Seen-Ix)
006120     end-if.
006130 ba013-Exit.
006140     exit.
006150*
006160*    Plain sequential scan, not a SEARCH ALL - W02-Seen-Cust-Tab
006170*    is not kept in customer number order, it simply grows in
006180*    the order distinct customers are first encountered while
006190*    BA012 walks BS-Appt-Tab.
006200*    
006210 ba014-Test-One-Seen section.
006220 ba014-Test.
006230     if W02-Seen-Cust-Ent (W02-Seen-Ix) = T-Appt-Cust-No (W00-Sub)
006240         move "Y" to W00-Found-Sw
006250     end-if.
006260 ba014-Exit.
006270     exit.
006280*
006290*****************************************************************
006300*    CA000/CC000 - print the dashboard, one block per shop, and *
006310*    the grand totals block at the end.                          *
006320*****************************************************************
006330*    CA010 writes one dashboard block per shop - header line,
006340*    today's count, this week's count, active employee count,
006350*    distinct customer count, and the shop's posted hours -
006360*    always in that fixed order, then a blank line before the
006370*    next shop's block begins.
006380*    
006390 ca010-Print-One-Shop section.
006400 ca010-Header.
006410     move spaces to W05-Line-Hdr.
006420     move T-Shop-Name (W01-Stat-Ix) to W05-Shop-Name.
006430     move W03-Run-Date-Ed to W05-Line-Hdr-Date.
006440     write BS-Dashboard-Line from W05-Line-Hdr.
006450 ca010-Today.
006460     move zero to W05-Today-Ed.
006470     move W01-Today-Cnt (W01-Stat-Ix) to W05-Today-Ed.
006480     write BS-Dashboard-Line from W05-Line-Today.
006490 ca010-Week.
006500     move zero to W05-Week-Ed.
006510     move W01-Week-Cnt (W01-Stat-Ix) to W05-Week-Ed.
006520     write BS-Dashboard-Line from W05-Line-Week.
006530 ca010-Active.
006540     move zero to W05-Active-Ed.
006550     move W01-Active-Emp-Cnt (W01-Stat-Ix) to W05-Active-Ed.
006560     write BS-Dashboard-Line from W05-Line-Active.
006570 ca010-Cust.
006580     move zero to W05-Cust-Ed.
006590     move W01-Distinct-Cust-Cnt (W01-Stat-Ix) to W05-Cust-Ed.
006600     write BS-Dashboard-Line from W05-Line-Cust.
006610 ca010-Hours.
006620     move T-Shop-Open-Time (W01-Stat-Ix) to W05-Hhmm-Work.
006630     perform cb010-Edit-Hhmm.
006640     move W05-Hhmm-Ed to W05-Open-Ed.
006650     move T-Shop-Close-Time (W01-Stat-Ix) to W05-Hhmm-Work.
006660     perform cb010-Edit-Hhmm.
006670     move W05-Hhmm-Ed to W05-Close-Ed.
006680     write BS-Dashboard-Line from W05-Line-Hours.
006690     write BS-Dashboard-Line from W05-Line-Blank.
006700 ca010-Exit.
006710     exit.
006720*
006730*    CB010 - edit a 9(4) HHMM field to HH:MM display.
006740*
006750*    Same HH:MM edit as any other 9(4) time field on this
006760*    system - CB010 exists as its own paragraph rather than
006770*    being repeated inline because CA010-Hours calls it twice,
006780*    once for the shop's open time and once for its close time.
006790*    
006800 cb010-Edit-Hhmm section.
006810 cb010-Edit.
006820     move spaces to W05-Hhmm-Ed.
006830     move W05-Hhmm-HH to W05-Hhmm-Ed (1:2).
006840     move ":"         to W05-Hhmm-Ed (3:1).
006850     move W05-Hhmm-MM to W05-Hhmm-Ed (4:2).
006860 cb010-Exit.
006870     exit.
006880*
006890*    The two grand totals are accumulated a shop at a time by
006900*    BA010, as each shop's statistics are built, not recounted
006910*    here from the tables - CC010 only edits and prints the
006920*    running totals left in W00-Grand-Sched-Cnt/W00-Grand-Cust-
006930*    Cnt.
006940*    
006950 cc010-Print-Grand-Totals section.
006960 cc010-Print.
006970     move zero to W05-Grand-Sched-Ed.
006980     move W00-Grand-Sched-Cnt to W05-Grand-Sched-Ed.
006990     move zero to W05-Grand-Cust-Ed.
007000     move W00-Grand-Cust-Cnt  to W05-Grand-Cust-Ed.
007010     write BS-Dashboard-Line from W05-Line-Grand.
007020 cc010-Exit.
007030     exit.
007040*
007050*    No file status checks on the CLOSE - by the time control
007060*    reaches ZZ060 every file has already been read to its own
007070*    AT END and the dashboard has been written, so a failed
007080*    close here has nothing further downstream left to protect.
007090*    
007100 zz060-Close-Bs-Files section.
007110 zz060-Close.
007120     close Shop-File
007130           Employee-File
007140           Appointment-File-Out
007150           Dashboard-File.
007160 zz060-Exit.
007170     exit.
