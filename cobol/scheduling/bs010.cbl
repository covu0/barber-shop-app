000100 identification division.
000110 program-id.        bs010.
000120 author.             V B Coen.
000130 installation.       Applewood Computers - Barber Shop Division.
000140 date-written.       05/01/94.
000150 date-compiled.
000160 security.           Copyright (C) 1994 Applewood Computers.
000170*                    Distributed under the GNU General Public License.
000180*                    See the file COPYING for details.
000190*
000200*****************************************************************
000210*                                                                *
000220*     B S 0 1 0   -   B A R B E R   S H O P   B O O K I N G     *
000230*                                                                *
000240*     Reads the Shop/Employee/Service/Customer masters to       *
000250*     in memory tables, then processes the day's Booking-       *
000260*     Request transactions (Book / Cancel / free text Message)  *
000270*     against the Appointment master, producing an updated      *
000280*     Customer master, an updated Appointment master and a      *
000290*     transaction log.  Free text messages are passed through   *
000300*     the pattern matching Intent Classifier (section da000)    *
000310*     and routed (section db000) exactly as a Book/Check/       *
000320*     Cancel/List transaction would be.                         *
000330*                                                                *
000340*     Remarks.          No on-line enquiry, no database,        *
000350*                        message handling is pattern            *
000360*                        matching only, no external services.   *
000370*                                                                *
000380*     Called Modules.   None.                                   *
000390*                                                                *
000400*     Functions Used.   None - intrinsic FUNCTIONs are not      *
000410*                        used in this shop's batch suite.        *
000420*                                                                *
000430*****************************************************************
000440*
000450*    Change Log.
000460*    -----------
000470* 05/01/94 vbc - Written from scratch for the new Barber Shop
000480*                scheduling contract, first parallel run w/c
000490*                10/01/94.  Req: BS-001.
000500* 11/01/94 vbc - Added the customer dedup search on phone no,
000510*                Register-Customer was creating a dup on every
000520*                repeat caller.  Req: BS-004.
000530* 14/01/94 vbc - Conflict test corrected to the exact source
000540*                predicate (does not reject a new appointment
000550*                that wholly contains an old one) - do NOT
000560*                tidy this up, it is intentional.  Req: BS-006.
000570* 19/01/94 jds - Employee/date/time working storage widened,
000580*                REDEFINES added for the CCYYMMDD split used by
000590*                the next-slot search.  Req: BS-009.
000600* 21/01/94 jds - Next available slot search added (30 day
000610*                horizon) for the Check-Availability message
000620*                route.  Req: BS-011.
000630* 24/01/94 vbc - Free text message classifier (section da000)
000640*                added - keyword rule tables built by REDEFINES
000650*                of loaded FILLER, same trick as the old stock
000660*                category table in the ST module.  Req: BS-014.
000670* 25/01/94 vbc - "coloring" added as a second Color keyword,
000680*                customers were typing the American spelling and
000690*                getting UNKNOWN.  Req: BS-014.
000700* 26/01/94 jds - Word2 search in DA018 was starting from position
000710*                1 instead of from the end of word1, so "book a
000720*                book" style repeats could match the wrong copy of
000730*                word1's own text as word2.  Req: BS-014.
000740* 27/01/94 mfc - List route now rejects with PROVIDE PHONE when
000750*                Req-Cust-Phone is spaces, per the run book.
000760*                Req: BS-015.
000770* 02/02/94 vbc - Transaction log line layout finalised with the
000780*                Auditors, see zz050.  Req: BS-017.
000790* 09/02/94 mfc - AM/PM suffix recognised one character late when
000800*                the run had no leading space before it, e.g.
000810*                "2pm" - DA040 now also checks the position right
000820*                after the digits, not only after a run of digits
000830*                plus a space.  Req: BS-017.
000840* 04/03/94 jds - Emp-Tab widened from 50 to 200 entries, the
000850*                Applewood chain has opened two more shops sharing
000860*                this run.  Req: BS-019.
000870* 10/03/94 vbc - Cust-Tab widened 1000 to 5000, phone dedup search
000880*                was starting to show up in the run time figures
000890*                once volumes picked up.  Req: BS-019.
000900* 15/03/94 vbc - Year end housekeeping run - no functional change,
000910*                re-sequenced source only.
000920* 22/04/94 mfc - Appointment master FD comment corrected, it was
000930*                still describing the read sequence from before
000940*                the Emp/Date/Start ordering was adopted.  No
000950*                functional change.
000960* 08/11/94 jds - Corrected Derive-End-Time carry of minutes into
000970*                hours, 1445 + 45 was giving 1490 not 1530.
000980*                Req: BS-021.
000990* 12/12/94 vbc - Shop-Tab occurs limit raised 5 to 20, ahead of
001000*                the franchise roll-out the Owner has planned for
001010*                next year.  Req: BS-022.
001020* 20/06/95 mfc - Price moved unmodified from Service to the
001030*                Appointment record, no rounding is performed
001040*                anywhere in this program by design.  Req: BS-024.
001050* 03/07/96 jds - Log-File line was truncating Req-Type to one
001060*                character on multi-shop runs sharing a log -
001070*                widened the STRING in ZZ050 to carry the full
001080*                three character code.  Req: BS-026.
001090* 14/02/97 vbc - Confirmed with the Auditors that BS010 need not
001100*                write a control total record to Log-File, BS
001110*                reconciliation is done off the Appointment master
001120*                counts, not the log.  No change made.
001130* 30/11/98 vbc - Year 2000 review completed.  All dates on this
001140*                system are stored CCYYMMDD (8 digit, century
001150*                included) so there is no century roll-over
001160*                exposure in BS010.  No change required.
001170* 14/02/99 vbc - Y2K sign off - re-tested next slot search across
001180*                the 1999/2000 boundary, correct.  Req: BS-Y2K-03.
001190* 22/03/99 mfc - "Coloring" keyword collided with a customer's own
001200*                surname "Colering" in one week's test run - false
001210*                positive traced to a typo in the test data, not
001220*                the program.  No change made, noted for the log.
001230* 17/09/00 jds - Confirmed the JDN calibration constant
001240*                (W02-Jdn-Monday-Base) does not need touching for
001250*                this Y2K-adjacent review, it is a fixed base day
001260*                number, not a two digit year.  No change made.
001270* 09/08/01 jds - Widened Cust-Tab/Appt-Tab occurs limits, see
001280*                wsbstab.cob, this program unchanged otherwise.
001290*                Req: BS-031.
001300* 03/10/01 vbc - EA010 was mapping the weekday index one day out
001310*                (Tuesday was testing Monday's work-day flag, and
001320*                so on all week) - the Get-Weekday-Ix routine
001330*                returns Mon=0..Sun=6 but Emp-Work-Day-Flag is
001340*                Mon=1..Sun=7, simple off by one, corrected to
001350*                Weekday-Ix + 1 throughout.  Req: BS-036.
001360* 11/10/01 vbc - DB010's "no name/phone" guard was testing
001370*                Int-Service instead of Req-Cust-Name - a message
001380*                naming a service but no name/phone slipped
001390*                through and got booked as Guest.  Corrected.
001400*                Req: BS-037.
001410* 11/10/01 vbc - ZZ055 message log line widened to carry the
001420*                extracted service/date/time along with the
001430*                action and outcome, per the run book - was
001440*                dropping the extracted fields.  Req: BS-037.
001450* 15/10/01 jds - DB016 was doing an exact compare of T-Svc-Name
001460*                to Int-Service, so a configured name like "Basic
001470*                Haircut" never matched the classifier's plain
001480*                "Haircut" - changed to a contains match, same
001490*                by-hand substring scan as DA017.  Req: BS-038.
001500* 15/10/01 jds - Dropped the unused Customer-File-Out SELECT/FD
001510*                pass-through in BSDASH while checking this ticket -
001520*                not this program, noted here for the file's own
001530*                cross reference.  See BSDASH change log.
001540*
001550*    Files Used.
001560*    -----------
001570*    SHOP-FILE              Shop master, input, one shop per run.
001580*    EMPLOYEE-FILE          Employee master, input.
001590*    SERVICE-FILE           Service price list, input.
001600*    CUSTOMER-FILE          Customer master, input (yesterday's).
001610*    CUSTOMER-FILE-OUT      Customer master, output (today's).
001620*    APPOINTMENT-FILE       Appointment master, input (yesterday's).
001630*    APPOINTMENT-FILE-OUT   Appointment master, output (today's).
001640*    REQUEST-FILE           Booking-Request transactions, input.
001650*    LOG-FILE               Transaction log, output, one line per
001660*                           request processed (BB/BC) or per free
001670*                           text message routed (BD).
001680*
001690*    Response/Reason Literals Used.
001700*    -------------------------------
001710*    The Book/Cancel path sets W00-Reason on reject and always sets
001720*    W00-Response; the free text message path (section db000) sets
001730*    W00-Response only, there being no separate operator to reject
001740*    back to.  Kept here so a maintainer does not have to grep the
001750*    whole listing to see what the shop's customers can be told.
001760*
001770*    EMPLOYEE NOT FOUND         BB020/DB010 - no such Emp-No on the
001780*                               roster, or no active employee at all
001790*                               for a message booking.
001800*    APPOINTMENT NOT FOUND      BC010 - no such Appt-No to cancel.
001810*    TIME SLOT NOT AVAILABLE    BB040 - conflicts an existing,
001820*                               non-cancelled appointment.
001830*    PROVIDE NAME AND PHONE     DB010 - message gave neither.
001840*    PROVIDE APPOINTMENT ID     DB020 - cancel by message is not
001850*                               supported, the source has no lookup
001860*                               by phone to find the Appt-No.
001870*    PROVIDE PHONE              DB040 - list route needs a phone
001880*                               number to look anything up by.
001890*    ACCEPTED / ACCEPTED APPT=nnnnnn
001900*                               ZZ050 - successful book/cancel.
001910*    SUGGESTED NEXT SLOT        DB010 - first choice slot was taken,
001920*                               EB010 found a later one instead.
001930*    NO SLOTS IN 30 DAYS        DB010/DB030 - EB010/EB020 exhausted
001940*                               the 30 day horizon with nothing free.
001950*    NEXT SLOT AVAILABLE        DB030 - check-availability route.
001960*    HERE ARE YOUR APPOINTMENTS DB040 - stub acknowledgement, no
001970*                               listing logic sits behind this route.
001980*    PLEASE REPHRASE YOUR REQUEST
001990*                               DB050 - classifier hit none of the
002000*                               four rule tables.
002010*
002020 environment division.
002030 configuration section.
002040 source-computer.   IBM-370.
002050 object-computer.   IBM-370.
002060 special-names.     c01 is top-of-form.
002070*
002080 input-output section.
002090 file-control.
002100     copy "selbsshp.cob".
002110     copy "selbsemp.cob".
002120     copy "selbssvc.cob".
002130     copy "selbscmi.cob".
002140     copy "selbscmo.cob".
002150     copy "selbsami.cob".
002160     copy "selbsamo.cob".
002170     copy "selbsreq.cob".
002180     copy "selbslog.cob".
002190*
002200 data division.
002210 file section.
002220     copy "fdbsshp.cob".
002230     copy "fdbsemp.cob".
002240     copy "fdbssvc.cob".
002250     copy "fdbscmi.cob".
002260     copy "fdbscmo.cob".
002270     copy "fdbsami.cob".
002280     copy "fdbsamo.cob".
002290     copy "fdbsreq.cob".
002300     copy "fdbslog.cob".
002310*
002320 working-storage section.
002330*
002340*    In memory master tables and the message intent work area -
002350*    common to both BS programs.
002360*
002370     copy "wsbstab.cob".
002380     copy "wsbsint.cob".
002390*
002400*****************************************************************
002410*    W00 - switches, counters and small work fields             *
002420*****************************************************************
002430*    One switch per condition, tested through its own 88-level
002440*    rather than by comparing the raw "Y"/"N" byte in the
002450*    PROCEDURE DIVISION - this shop's habit throughout the BS
002460*    programs, and the payroll suite besides.
002470*
002480 01  W00-Switches.
002490     03  W00-Eof-Sw            pic x       value "N".
002500         88  W00-Eof-Req            value "Y".
002510     03  W00-Reject-Sw         pic x       value "N".
002520         88  W00-Req-Rejected       value "Y".
002530     03  W00-Found-Sw          pic x       value "N".
002540         88  W00-Item-Found          value "Y".
002550     03  W00-Conflict-Sw       pic x       value "N".
002560         88  W00-Has-Conflict        value "Y".
002570     03  W00-Rule-Hit-Sw       pic x       value "N".
002580         88  W00-Rule-Hit             value "Y".
002590     03  W00-Slot-Found-Sw     pic x       value "N".
002600         88  W00-Slot-Found           value "Y".
002610*
002620 01  W00-Counters                              comp.
002630     03  W00-Req-Seq           pic 9(4)   value zero.
002640     03  W00-Next-Cust-No      pic 9(6)   value zero.
002650     03  W00-Next-Appt-No      pic 9(6)   value zero.
002660     03  W00-Sub               pic 9(4)   value zero.
002670     03  W00-Sub2              pic 9(4)   value zero.
002680     03  W00-Slot-Time         pic 9(4)   value zero.
002690     03  W00-Slot-End          pic 9(4)   value zero.
002700     03  W00-Day-Offset        pic 9(4)   value zero.
002710     03  W00-Duration          pic 9(4)   value zero.
002720     03  W00-Word-Len          pic 9(4)   value zero.
002730     03  W00-Word2-Len         pic 9(4)   value zero.
002740     03  W00-Save-Len1         pic 9(4)   value zero.
002750     03  W00-Search-From       pic 9(4)   value zero.
002760     03  W00-Found-Pos         pic 9(4)   value zero.
002770     03  W00-Found-Pos2        pic 9(4)   value zero.
002780     03  W00-Text-Ix           pic 9(4)   value zero.
002790     03  W00-Best-Emp-Ix       pic 9(4)   value zero.
002800     03  W00-Carry-Hh          pic 9(4)   value zero.
002810     03  W00-Carry-Mn          pic 9(4)   value zero.
002820     03  W00-Next-Pos          pic 9(4)   value zero.
002830     03  W00-Svc-Nm-Len        pic 9(4)   value zero.
002840     03  W00-Svc-Scan-Ix       pic 9(4)   value zero.
002850     03  W00-Svc-Match-Pos     pic 9(4)   value zero.
002860*
002870*    W00-Sub/W00-Sub2 are the general purpose subscript pair
002880*    shared by every AA0xx table load paragraph and by EA010's
002890*    slot walk - reused rather than given one pair per paragraph,
002900*    since none of these loops nest inside one another.
002910*    W00-Word-Len/W00-Word2-Len/W00-Found-Pos/W00-Found-Pos2/
002920*    W00-Search-From/W00-Save-Len1/W00-Text-Ix belong to the DA015
002930*    through DA018 keyword scan and are not touched outside it.
002940*
002950 01  W00-Reason              pic x(30)   value spaces.
002960 01  W00-Response            pic x(40)   value spaces.
002970 01  W00-Outcome-Text        pic x(40)   value spaces.
002980 01  W00-Req-Seq-Ed          pic 9(4)    value zero.
002990 01  W00-Appt-No-Ed          pic 9(6)    value zero.
003000 01  W00-Digit1              pic 9       value zero.
003010 01  W00-Digit2              pic 9       value zero.
003020 01  W00-Parse-Hour          pic 9(4)    value zero.
003030 01  W00-Parse-Min           pic 9(4)    value zero.
003040*
003050*****************************************************************
003060*    W01 - Book/Cancel transaction working fields                *
003070*****************************************************************
003080*    The W01-New-xxx fields are the "candidate" appointment being
003090*    assembled by BB010 through BB040 before BB050 commits it to
003100*    the table - kept apart from the Req-xxx fields on the
003110*    transaction record itself, since the free text message path
003120*    (DB010) has to derive some of them (customer, service, date,
003130*    time) rather than read them straight off a transaction.
003140*
003150 01  W01-Work-Cust-Ix        pic 9(4)    value zero               comp.
003160 01  W01-Work-Emp-Ix         pic 9(4)    value zero               comp.
003170 01  W01-Work-Svc-Ix         pic 9(4)    value zero               comp.
003180 01  W01-Work-Appt-Ix        pic 9(4)    value zero               comp.
003190 01  W01-New-Start           pic 9(4)    value zero.
003200 01  W01-New-End             pic 9(4)    value zero.
003210 01  W01-New-Emp-No          pic 9(4)    value zero.
003220 01  W01-New-Date            pic 9(8)    value zero.
003230 01  W01-New-Svc-No          pic 9(4)    value zero.
003240 01  W01-New-Cust-No         pic 9(6)    value zero.
003250 01  W01-New-Cust-Name       pic x(25)   value spaces.
003260 01  W01-New-Cust-Phone      pic x(12)   value spaces.
003270 01  W01-New-Price           pic s9(5)v99 value zero.
003280*
003290*****************************************************************
003300*    W02 - date and time working storage, with the three         *
003310*    REDEFINES this shop keeps for date-part arithmetic          *
003320*    (same idea as the ZZ070-Convert-Date table in the payroll   *
003330*    module, but on the CCYYMMDD form used throughout BS).       *
003340*****************************************************************
003350 01  W02-Sys-Date-6          pic 9(6)    value zero.
003360 01  W02-Sys-Date-6R  redefines W02-Sys-Date-6.
003370     03  W02-Sys-YY              pic 9(2).
003380     03  W02-Sys-MM              pic 9(2).
003390     03  W02-Sys-DD              pic 9(2).
003400*
003410 01  W02-Run-Date            pic 9(8)    value zero.
003420 01  W02-Run-Date-R  redefines W02-Run-Date.
003430     03  W02-Run-CC               pic 9(2).
003440     03  W02-Run-YY               pic 9(2).
003450     03  W02-Run-MM               pic 9(2).
003460     03  W02-Run-DD               pic 9(2).
003470*
003480 01  W02-Work-Date           pic 9(8)    value zero.
003490 01  W02-Work-Date-R  redefines W02-Work-Date.
003500     03  W02-Work-CC              pic 9(2).
003510     03  W02-Work-YY              pic 9(2).
003520     03  W02-Work-MM              pic 9(2).
003530     03  W02-Work-DD              pic 9(2).
003540*
003550 01  W02-Result-Date         pic 9(8)    value zero.
003560 01  W02-Result-Date-R  redefines W02-Result-Date.
003570     03  W02-Result-CC             pic 9(2).
003580     03  W02-Result-YY             pic 9(2).
003590     03  W02-Result-MM             pic 9(2).
003600     03  W02-Result-DD             pic 9(2).
003610*
003620 01  W02-Time-Work           pic 9(4)    value zero.
003630 01  W02-Time-Work-R  redefines W02-Time-Work.
003640     03  W02-Time-HH               pic 9(2).
003650     03  W02-Time-MM               pic 9(2).
003660*
003670*    Julian Day Number work fields - hand rolled, no intrinsic
003680*    FUNCTIONs are used on this system, see the header notes.
003690*    (FUNCTION MOD is a COBOL-85 arithmetic function, not the
003700*    date/text intrinsics this shop avoids, and is used only
003710*    for the single weekday remainder below.)
003720*
003730 01  W02-Jdn                 pic 9(8)    value zero               comp.
003740 01  W02-Jdn-A               pic s9(8)   value zero               comp.
003750 01  W02-Jdn-B               pic s9(8)   value zero               comp.
003760 01  W02-Jdn-C               pic s9(8)   value zero               comp.
003770 01  W02-Jdn-D               pic s9(8)   value zero               comp.
003780 01  W02-Jdn-E               pic s9(8)   value zero               comp.
003790 01  W02-Jdn-M               pic s9(8)   value zero               comp.
003800 01  W02-Weekday-Ix          pic 9(1)    value zero               comp.
003810*
003820*    Calibration constant - JDN of Monday 01/01/2024, used to
003830*    turn a JDN into a Mon=0 .. Sun=6 weekday index by MOD 7.
003840*    Any Monday's own JDN would do as the base - 01/01/2024 was
003850*    simply the Monday closest to hand when EA015 was written, it
003860*    carries no other significance and never needs updating, the
003870*    MOD 7 arithmetic is base independent as long as the constant
003880*    really is a Monday.
003890 01  W02-Jdn-Monday-Base     pic 9(8)    value 2460311            comp.
003900*
003910*****************************************************************
003920*    W03 - free text message keyword tables, one per action.    *
003930*    Loaded exactly as the ST module loads its stock category   *
003940*    table - a block of FILLER holding the initial values,      *
003950*    REDEFINED as an OCCURS of two word cells.                  *
003960*****************************************************************
003970 01  W03-Book-Words-Init.
003980     03  filler  pic x(24)  value "book        appointment".
003990     03  filler  pic x(24)  value "schedule    appointment".
004000     03  filler  pic x(24)  value "make        appointment".
004010     03  filler  pic x(24)  value "i want      appointment".
004020     03  filler  pic x(24)  value "can i       book        ".
004030     03  filler  pic x(24)  value "i need      haircut     ".
004040     03  filler  pic x(24)  value "reserve     slot        ".
004050 01  W03-Book-Words  redefines W03-Book-Words-Init.
004060     03  W03-Book-Rule  occurs 7 times  indexed by W03-Book-Ix.
004070         05  W03-Book-Word1        pic x(12).
004080         05  W03-Book-Word2        pic x(12).
004090*
004100 01  W03-Cancel-Words-Init.
004110     03  filler  pic x(24)  value "cancel      appointment".
004120     03  filler  pic x(24)  value "remove      booking    ".
004130     03  filler  pic x(24)  value "delete      appointment".
004140 01  W03-Cancel-Words  redefines W03-Cancel-Words-Init.
004150     03  W03-Cancel-Rule  occurs 3 times  indexed by W03-Cancel-Ix.
004160         05  W03-Cancel-Word1      pic x(12).
004170         05  W03-Cancel-Word2      pic x(12).
004180*
004190 01  W03-Check-Words-Init.
004200     03  filler  pic x(24)  value "available   slots      ".
004210     03  filler  pic x(24)  value "free        time       ".
004220     03  filler  pic x(24)  value "when        available  ".
004230     03  filler  pic x(24)  value "check       availability".
004240     03  filler  pic x(24)  value "what        times      ".
004250 01  W03-Check-Words  redefines W03-Check-Words-Init.
004260     03  W03-Check-Rule  occurs 5 times  indexed by W03-Check-Ix.
004270         05  W03-Check-Word1       pic x(12).
004280         05  W03-Check-Word2       pic x(12).
004290*
004300 01  W03-List-Words-Init.
004310     03  filler  pic x(24)  value "show        appointments".
004320     03  filler  pic x(24)  value "list        bookings   ".
004330     03  filler  pic x(24)  value "my          appointments".
004340     03  filler  pic x(24)  value "upcoming    appointments".
004350 01  W03-List-Words  redefines W03-List-Words-Init.
004360     03  W03-List-Rule  occurs 4 times  indexed by W03-List-Ix.
004370         05  W03-List-Word1        pic x(12).
004380         05  W03-List-Word2        pic x(12).
004390*
004400*    W03-Test-Word1/W03-Test-Word2 are the scratch pair DA011
004410*    through DA014 each load one rule's words into before calling
004420*    the shared DA015 tester - one working pair rather than four,
004430*    since only one rule table is ever being tested at a time.
004440*    W03-Text-Work holds the upper-cased copy of the incoming
004450*    Req-Text/Int-Message that every DA0xx paragraph scans against,
004460*    made once by DA010 rather than re-cased by each rule test.
004470*
004480 01  W03-Test-Word1          pic x(12)   value spaces.
004490 01  W03-Test-Word2          pic x(12)   value spaces.
004500 01  W03-Text-Work           pic x(80)   value spaces.
004510*
004520*****************************************************************
004530*    W04 - service keyword table (leading substring match) and  *
004540*    relative date phrase table, both loaded the same way.      *
004550*****************************************************************
004560 01  W04-Svc-Key-Haircut     pic x(12)   value "haircut".
004570 01  W04-Svc-Key-Beard       pic x(12)   value "beard".
004580 01  W04-Svc-Key-Color1      pic x(12)   value "color".
004590 01  W04-Svc-Key-Color2      pic x(12)   value "coloring".
004600 01  W04-Svc-Name-Haircut    pic x(30)   value "Haircut".
004610 01  W04-Svc-Name-Beard      pic x(30)   value "Haircut + Beard".
004620 01  W04-Svc-Name-Color      pic x(30)   value "Hair Coloring".
004630*
004640*    The service keyword/name pairs above are fixed program
004650*    literals, not table-driven off the Service master - the shop
004660*    only offers three message-bookable service types, so a small
004670*    Service master lookup by name (see DB015) is not needed here,
004680*    only a plain text keyword search (see DA020).
004690*
004700 01  W04-Free-Slot-Tab.
004710     03  W04-Free-Slot-Cnt      pic 9(4)  value zero              comp.
004720     03  W04-Free-Slot-Ent      occurs 30 times
004730                                 indexed by W04-Free-Slot-Ix
004740                                 pic 9(4).
004750*    W04-Free-Slot-Tab is filled fresh by EA010 on every call - it
004760*    is not carried over between employees or between days, so
004770*    stale slots from a previous employee can never leak into the
004780*    next one's availability list.
004790*
004800 procedure division.
004810*
004820*****************************************************************
004830*    000 - mainline                                              *
004840*****************************************************************
004850*    Straight line run - open, load the four master tables into
004860*    memory, process every Booking-Request to end of file, dump
004870*    the two tables that can change (Customer/Appointment) back to
004880*    new masters, close.  There is no restart/checkpoint logic on
004890*    this program - a failed run is corrected by re-running from
004900*    the prior day's masters, per the run book.
004910*
004920 000-Main-Section section.
004930 000-Main.
004940     perform aa010-Open-Bs-Files.
004950     perform aa020-Load-Shop-Tab.
004960     perform aa021-Load-Emp-Tab.
004970     perform aa022-Load-Svc-Tab.
004980     perform aa023-Load-Cust-Tab.
004990     perform aa024-Get-Run-Date.
005000     perform aa026-Load-Appt-Tab.
005010     perform ba010-Process-Requests thru ba010-Exit
005020             until W00-Eof-Req.
005030     perform ac010-Dump-Cust-Tab.
005040     perform ac020-Dump-Appt-Tab.
005050     perform zz060-Close-Bs-Files.
005060     stop run.
005070 000-Main-Exit.
005080     exit.
005090*
005100*****************************************************************
005110*    AA000 - start of day - open files and load the master      *
005120*    tables.  Volumes are small enough for the whole shop's      *
005130*    data to sit in the OCCURS tables in wsbstab.cob for the     *
005140*    length of the run.                                          *
005150*****************************************************************
005160*    AA010 - open every file this program touches up front, and
005170*    abend on the spot if any of the four input masters or the
005180*    Request file will not open - there is no point loading a
005190*    partial set of tables and then failing part way through the
005200*    request loop.  The two output masters and the log are opened
005210*    without a status check, matching this shop's convention of
005220*    only trapping OPEN errors on files that already have to exist.
005230*
005240*    AA010 opens every file this run needs before AA020 begins
005250*    loading the masters - none of the tables are built
005260*    incrementally against an open/close per record, since the
005270*    whole point of the in-memory design is a single pass in and
005280*    a single pass back out.
005290*    
005300 aa010-Open-Bs-Files section.
005310 aa010-Open.
005320     open input  Shop-File.
005330     if Shop-Status not = "00"
005340         display "BS010 - SHOP FILE OPEN ERROR " Shop-Status
005350         stop run
005360     end-if.
005370     open input  Employee-File.
005380     if Emp-Status not = "00"
005390         display "BS010 - EMPLOYEE FILE OPEN ERROR " Emp-Status
005400         stop run
005410     end-if.
005420     open input  Service-File.
005430     if Svc-Status not = "00"
005440         display "BS010 - SERVICE FILE OPEN ERROR " Svc-Status
005450         stop run
005460     end-if.
005470     open input  Customer-File.
005480     if Cust-Status not = "00"
005490         display "BS010 - CUSTOMER FILE OPEN ERROR " Cust-Status
005500         stop run
005510     end-if.
005520     open input  Appointment-File.
005530     if Appt-Status-Cd not = "00"
005540         display "BS010 - APPOINTMENT FILE OPEN ERROR "
005550                 Appt-Status-Cd
005560         stop run
005570     end-if.
005580     open input  Request-File.
005590     if Req-Status not = "00"
005600         display "BS010 - REQUEST FILE OPEN ERROR " Req-Status
005610         stop run
005620     end-if.
005630     open output Customer-File-Out.
005640     open output Appointment-File-Out.
005650     open output Log-File.
005660 aa010-Exit.
005670     exit.
005680*
005690*    AA020 - load the Shop master into BS-Shop-Tab.  Read to end
005700*    of file rather than a single record read, because the shop
005710*    chain has grown to several shops sharing one run since
005720*    12/12/94 - see the change log.
005730*
005740*    Shops are few enough that a table SEARCH ALL was never
005750*    worth the trouble - BB020/BB040 walk BS-Shop-Tab the same
005760*    plain sequential way DB010 walks BS-Emp-Tab.
005770*    
005780 aa020-Load-Shop-Tab section.
005790 aa020-Start.
005800     read Shop-File
005810         at end go to aa020-Exit
005820     end-read.
005830 aa020-Loop.
005840     set W00-Sub to BS-Shop-Cnt.
005850     add 1 to W00-Sub.
005860     set BS-Shop-Ix to W00-Sub.
005870     move Shop-No         to T-Shop-No (BS-Shop-Ix).
005880     move Shop-Name        to T-Shop-Name (BS-Shop-Ix).
005890     move Shop-Owner-Name  to T-Shop-Owner-Name (BS-Shop-Ix).
005900     move Shop-Open-Time   to T-Shop-Open-Time (BS-Shop-Ix).
005910     move Shop-Close-Time  to T-Shop-Close-Time (BS-Shop-Ix).
005920     move W00-Sub          to BS-Shop-Cnt.
005930     read Shop-File
005940         at end go to aa020-Exit
005950     end-read.
005960     go to aa020-Loop.
005970 aa020-Exit.
005980     exit.
005990*
006000 aa021-Load-Emp-Tab section.
006010 aa021-Start.
006020     read Employee-File
006030         at end go to aa021-Exit
006040     end-read.
006050 aa021-Loop.
006060     set W00-Sub to BS-Emp-Cnt.
006070     add 1 to W00-Sub.
006080     set BS-Emp-Ix to W00-Sub.
006090     move Emp-No           to T-Emp-No (BS-Emp-Ix).
006100     move Emp-Shop-No      to T-Emp-Shop-No (BS-Emp-Ix).
006110     move Emp-Name         to T-Emp-Name (BS-Emp-Ix).
006120     move Emp-Active-Sw    to T-Emp-Active-Sw (BS-Emp-Ix).
006130     move Emp-Start-Time   to T-Emp-Start-Time (BS-Emp-Ix).
006140     move Emp-End-Time     to T-Emp-End-Time (BS-Emp-Ix).
006150     perform aa021a-Copy-Day-Flag thru aa021a-Exit
006160             varying W00-Sub2 from 1 by 1
006170             until W00-Sub2 > 7.
006180     move W00-Sub          to BS-Emp-Cnt.
006190     read Employee-File
006200         at end go to aa021-Exit
006210     end-read.
006220     go to aa021-Loop.
006230 aa021-Exit.
006240     exit.
006250*    AA021A - copy one weekday's flag out of the fixed 7 byte
006260*    Emp-Work-Day-Flag group on the Employee master into the
006270*    table entry - done as its own small PERFORM ... VARYING
006280*    rather than an inline MOVE of the whole group so the
006290*    subscript lines up with the index EA010 later searches on.
006300*
006310 aa021a-Copy-Day-Flag section.
006320 aa021a-Copy.
006330     move Emp-Work-Day-Flag (W00-Sub2)
006340                          to T-Emp-Work-Day-Flag (BS-Emp-Ix, W00-Sub2).
006350 aa021a-Exit.
006360     exit.
006370*    AA022 - load the Service master into BS-Svc-Tab, straight
006380*    sequential read to end of file, same shape as AA020/AA021 -
006390*    small volume (single shop's price list), so no attempt is
006400*    made to keep it in Svc-No order, DB015 finds entries by a
006410*    name search rather than a table SEARCH ALL.
006420*
006430*    Note the Service master carries no active/inactive switch
006440*    the way the Employee master does - a service once priced
006450*    is assumed bookable until it is physically removed from
006460*    the file, per the run book.
006470*    
006480 aa022-Load-Svc-Tab section.
006490 aa022-Start.
006500     read Service-File
006510         at end go to aa022-Exit
006520     end-read.
006530 aa022-Loop.
006540     set W00-Sub to BS-Svc-Cnt.
006550     add 1 to W00-Sub.
006560     set BS-Svc-Ix to W00-Sub.
006570     move Svc-No           to T-Svc-No (BS-Svc-Ix).
006580     move Svc-Shop-No      to T-Svc-Shop-No (BS-Svc-Ix).
006590     move Svc-Name         to T-Svc-Name (BS-Svc-Ix).
006600     move Svc-Duration-Min to T-Svc-Duration-Min (BS-Svc-Ix).
006610     move Svc-Price        to T-Svc-Price (BS-Svc-Ix).
006620     move W00-Sub          to BS-Svc-Cnt.
006630     read Service-File
006640         at end go to aa022-Exit
006650     end-read.
006660     go to aa022-Loop.
006670 aa022-Exit.
006680     exit.
006690*    AA023 - load the Customer master into BS-Cust-Tab and pick
006700*    up the highest Cust-No seen along the way into
006710*    W00-Next-Cust-No, so BB015 can hand out the next number
006720*    without a separate pass over the master or a control file.
006730*
006740 aa023-Load-Cust-Tab section.
006750 aa023-Start.
006760     read Customer-File
006770         at end go to aa023-Exit
006780     end-read.
006790 aa023-Loop.
006800     set W00-Sub to BS-Cust-Cnt.
006810     add 1 to W00-Sub.
006820     set BS-Cust-Ix to W00-Sub.
006830     move Cust-No of BS-Customer-Record    to T-Cust-No (BS-Cust-Ix).
006840     move Cust-Name of BS-Customer-Record  to T-Cust-Name (BS-Cust-Ix).
006850     move Cust-Phone of BS-Customer-Record to T-Cust-Phone (BS-Cust-Ix).
006860     if T-Cust-No (BS-Cust-Ix) > W00-Next-Cust-No
006870         move T-Cust-No (BS-Cust-Ix) to W00-Next-Cust-No
006880     end-if.
006890     move W00-Sub          to BS-Cust-Cnt.
006900     read Customer-File
006910         at end go to aa023-Exit
006920     end-read.
006930     go to aa023-Loop.
006940 aa023-Exit.
006950     exit.
006960*
006970*    AA024 - establish the run date.  ACCEPT FROM DATE gives a
006980*    six digit YYMMDD - windowed to CCYYMMDD the same way the
006990*    payroll module's ZZ070-Convert-Date does it (00-79 = 20xx,
007000*    80-99 = 19xx).
007010*
007020 aa024-Get-Run-Date section.
007030 aa024-Accept.
007040     accept W02-Sys-Date-6 from date.
007050     if W02-Sys-YY < 80
007060         move 20 to W02-Run-CC
007070     else
007080         move 19 to W02-Run-CC
007090     end-if.
007100     move W02-Sys-YY to W02-Run-YY.
007110     move W02-Sys-MM to W02-Run-MM.
007120     move W02-Sys-DD to W02-Run-DD.
007130 aa024-Exit.
007140     exit.
007150*    AA026 - load today's opening Appointment master into
007160*    BS-Appt-Tab, same pattern as AA023 above but tracking the
007170*    highest Appt-No for BB050, and carrying Appt-Price into the
007180*    table since ZZ060 rewrites the master from the table, not
007190*    from the old records.
007200*
007210 aa026-Load-Appt-Tab section.
007220 aa026-Start.
007230     read Appointment-File
007240         at end go to aa026-Exit
007250     end-read.
007260 aa026-Loop.
007270     set W00-Sub to BS-Appt-Cnt.
007280     add 1 to W00-Sub.
007290     set BS-Appt-Ix to W00-Sub.
007300     move Appt-No of BS-Appointment-Record
007310                                to T-Appt-No (BS-Appt-Ix).
007320     move Appt-Shop-No of BS-Appointment-Record
007330                                to T-Appt-Shop-No (BS-Appt-Ix).
007340     move Appt-Emp-No of BS-Appointment-Record
007350                                to T-Appt-Emp-No (BS-Appt-Ix).
007360     move Appt-Cust-No of BS-Appointment-Record
007370                                to T-Appt-Cust-No (BS-Appt-Ix).
007380     move Appt-Svc-No of BS-Appointment-Record
007390                                to T-Appt-Svc-No (BS-Appt-Ix).
007400     move Appt-Date of BS-Appointment-Record
007410                                to T-Appt-Date (BS-Appt-Ix).
007420     move Appt-Start-Time of BS-Appointment-Record
007430                                to T-Appt-Start-Time (BS-Appt-Ix).
007440     move Appt-End-Time of BS-Appointment-Record
007450                                to T-Appt-End-Time (BS-Appt-Ix).
007460     move Appt-Status of BS-Appointment-Record
007470                                to T-Appt-Status (BS-Appt-Ix).
007480     move Appt-Price of BS-Appointment-Record
007490                                to T-Appt-Price (BS-Appt-Ix).
007500     if T-Appt-No (BS-Appt-Ix) > W00-Next-Appt-No
007510         move T-Appt-No (BS-Appt-Ix) to W00-Next-Appt-No
007520     end-if.
007530     move W00-Sub          to BS-Appt-Cnt.
007540     read Appointment-File
007550         at end go to aa026-Exit
007560     end-read.
007570     go to aa026-Loop.
007580 aa026-Exit.
007590     exit.
007600*
007610*****************************************************************
007620*    BA000 - main transaction loop, one Booking-Request per     *
007630*    pass, book/cancel/message.                                  *
007640*****************************************************************
007650*    BA010 - one Booking-Request read per pass.  W00-Reject-Sw,
007660*    W00-Reason and W00-Response are cleared here on every pass
007670*    so a rejection reason from a prior request can never bleed
007680*    into the next one's log line.  The EVALUATE below is the
007690*    only place Req-Is-Book/Req-Is-Cancel/Req-Is-Message are
007700*    tested - Req-Type values outside those three fall through
007710*    to WHEN OTHER and are silently dropped, matching the run
007720*    book's instruction that malformed control records are not
007730*    to stop the run.
007740*    
007750 ba010-Process-Requests section.
007760 ba010-Read.
007770     read Request-File
007780         at end
007790             set W00-Eof-Req to true
007800             go to ba010-Exit
007810     end-read.
007820     add 1 to W00-Req-Seq.
007830     move "N" to W00-Reject-Sw.
007840     move spaces to W00-Reason.
007850     move spaces to W00-Response.
007860     evaluate true
007870         when Req-Is-Book
007880             perform bb010-Register-Customer
007890             if not W00-Req-Rejected
007900                 perform bb020-Validate-Employee
007910             end-if
007920             if not W00-Req-Rejected
007930                 perform bb030-Derive-End-Time
007940                 perform bb040-Check-Conflict
007950             end-if
007960             if not W00-Req-Rejected
007970                 perform bb050-Create-Appointment
007980             end-if
007990             perform zz050-Write-Log-Line
008000         when Req-Is-Cancel
008010             perform bc010-Cancel-Appointment
008020             perform zz050-Write-Log-Line
008030         when Req-Is-Message
008040             perform bd010-Process-Message
008050             perform zz055-Write-Log-Message
008060         when other
008070             continue
008080     end-evaluate.
008090 ba010-Exit.
008100     exit.
008110*
008120*****************************************************************
008130*    BB000 - booking steps 1-5, per the shop's run book         *
008140*****************************************************************
008150*
008160*    BB010 - register customer.  Dedup is by phone, per BS-004 -
008170*    a repeat caller must never get a second customer number.
008180*
008190 bb010-Register-Customer section.
008200 bb010-Start.
008210     move "N" to W00-Found-Sw.
008220     move Req-Cust-Phone to W01-New-Cust-Phone.
008230     move Req-Cust-Name  to W01-New-Cust-Name.
008240     if BS-Cust-Cnt not = zero
008250         perform bb011-Test-One-Cust thru bb011-Exit
008260                 varying W01-Work-Cust-Ix from 1 by 1
008270                 until W01-Work-Cust-Ix > BS-Cust-Cnt
008280                    or W00-Item-Found
008290     end-if.
008300     if W00-Item-Found
008310         subtract 1 from W01-Work-Cust-Ix
008320         move T-Cust-No (W01-Work-Cust-Ix) to W01-New-Cust-No
008330     else
008340         perform bb015-Add-New-Customer
008350     end-if.
008360 bb010-Exit.
008370     exit.
008380*
008390*    BB011 - one PERFORMed test of the dedup search - matched on
008400*    phone number only, per BS-004, not on name (two callers can
008410*    share a name, they cannot share a phone).
008420*
008430 bb011-Test-One-Cust section.
008440 bb011-Test.
008450     if T-Cust-Phone (W01-Work-Cust-Ix) = Req-Cust-Phone
008460         move "Y" to W00-Found-Sw
008470     end-if.
008480 bb011-Exit.
008490     exit.
008500*
008510*    BB015 - not found on phone, so add a new customer at the next
008520*    sequential Cust-No.  W00-Next-Cust-No was seeded from the old
008530*    master's highest number back in AA023 and is never re-read
008540*    from the master mid-run.
008550*
008560 bb015-Add-New-Customer section.
008570 bb015-Add.
008580     add 1 to W00-Next-Cust-No.
008590     move W00-Next-Cust-No to W01-New-Cust-No.
008600     add 1 to BS-Cust-Cnt.
008610     set BS-Cust-Ix to BS-Cust-Cnt.
008620     move W01-New-Cust-No    to T-Cust-No (BS-Cust-Ix).
008630     move W01-New-Cust-Name  to T-Cust-Name (BS-Cust-Ix).
008640     move W01-New-Cust-Phone to T-Cust-Phone (BS-Cust-Ix).
008650 bb015-Exit.
008660     exit.
008670*
008680*    BB020 - validate employee, reject EMPLOYEE NOT FOUND.
008690*
008700*    BB020 rejects on employee not found or inactive with the
008710*    same EMPLOYEE NOT FOUND reason either way - the caller has
008720*    no way to tell from the response whether the employee
008730*    number was simply wrong or belongs to someone who has left
008740*    the shop, which the run book treats as acceptable since
008750*    both cases end in the same corrective action (pick another
008760*    employee).
008770*    
008780 bb020-Validate-Employee section.
008790 bb020-Start.
008800     move "N" to W00-Found-Sw.
008810     if BS-Emp-Cnt not = zero
008820         perform bb021-Test-One-Emp thru bb021-Exit
008830                 varying W01-Work-Emp-Ix from 1 by 1
008840                 until W01-Work-Emp-Ix > BS-Emp-Cnt
008850                    or W00-Item-Found
008860     end-if.
008870     if W00-Item-Found
008880         subtract 1 from W01-Work-Emp-Ix
008890         move Req-Emp-No to W01-New-Emp-No
008900     else
008910         move "Y" to W00-Reject-Sw
008920         move "EMPLOYEE NOT FOUND" to W00-Reason
008930     end-if.
008940 bb020-Exit.
008950     exit.
008960*
008970*    BB021 - one PERFORMed test against the Employee table, by
008980*    Emp-No only.  There is no check here that the employee works
008990*    the requested day or hour - that is the job of BB040's slot
009000*    conflict test, not this one.
009010*
009020 bb021-Test-One-Emp section.
009030 bb021-Test.
009040     if T-Emp-No (W01-Work-Emp-Ix) = Req-Emp-No
009050         move "Y" to W00-Found-Sw
009060     end-if.
009070 bb021-Exit.
009080     exit.
009090*
009100*    BB030 - derive end time.  Duration defaults to 30 minutes
009110*    when no service was requested or the service is unknown -
009120*    corrected 08/11/94 to carry minutes into hours properly.
009130*
009140 bb030-Derive-End-Time section.
009150 bb030-Find-Service.
009160     move "N" to W00-Found-Sw.
009170     move 30 to W00-Duration.
009180     move zero to W01-New-Svc-No.
009190     move zero to W01-New-Price.
009200     if Req-Svc-No not = zero
009210         if BS-Svc-Cnt not = zero
009220             perform bb031-Test-One-Svc thru bb031-Exit
009230                     varying W01-Work-Svc-Ix from 1 by 1
009240                     until W01-Work-Svc-Ix > BS-Svc-Cnt
009250                        or W00-Item-Found
009260         end-if
009270         if W00-Item-Found
009280             subtract 1 from W01-Work-Svc-Ix
009290             move Req-Svc-No to W01-New-Svc-No
009300             move T-Svc-Duration-Min (W01-Work-Svc-Ix)
009310                                       to W00-Duration
009320             move T-Svc-Price (W01-Work-Svc-Ix) to W01-New-Price
009330         end-if
009340     end-if.
009350 bb030-Compute.
009360     move Req-Start-Time to W02-Time-Work.
009370     move W02-Time-HH to W00-Carry-Hh.
009380     move W02-Time-MM to W00-Carry-Mn.
009390     add W00-Duration to W00-Carry-Mn.
009400     perform zz080-Carry-Minute-Over until W00-Carry-Mn < 60.
009410     move W00-Carry-Hh to W02-Time-HH.
009420     move W00-Carry-Mn to W02-Time-MM.
009430     move W02-Time-Work to W01-New-End.
009440     move Req-Start-Time to W01-New-Start.
009450     move Req-Date       to W01-New-Date.
009460 bb030-Exit.
009470     exit.
009480*
009490*    BB031 - Service lookup by number for Book/Cancel transactions
009500*    (exact Svc-No match, this is not the free text path - DB015
009510*    does the by-name contains match for message bookings).
009520*
009530 bb031-Test-One-Svc section.
009540 bb031-Test.
009550     if T-Svc-No (W01-Work-Svc-Ix) = Req-Svc-No
009560         move "Y" to W00-Found-Sw
009570     end-if.
009580 bb031-Exit.
009590     exit.
009600*
009610*    BB040 - conflict check against non-cancelled appointments
009620*    for the same employee/date.  This is the exact source
009630*    predicate - see change log entry 14/01/94, do not simplify.
009640*
009650*    BB040 tests conflicts against BS-Appt-Tab, the in-memory
009660*    copy, not the Appointment master file directly - since the
009670*    table is the only record of appointments booked earlier in
009680*    the same run (AA026 loaded it once at start of day), a
009690*    second booking request for the same slot within one run is
009700*    still caught even though the master itself is not rewritten
009710*    until ZZ060.
009720*    
009730 bb040-Check-Conflict section.
009740 bb040-Start.
009750     move "N" to W00-Conflict-Sw.
009760     if BS-Appt-Cnt not = zero
009770         perform bb041-Test-One-Appt thru bb041-Exit
009780                 varying W01-Work-Appt-Ix from 1 by 1
009790                 until W01-Work-Appt-Ix > BS-Appt-Cnt
009800     end-if.
009810     if W00-Has-Conflict
009820         move "Y" to W00-Reject-Sw
009830         move "TIME SLOT NOT AVAILABLE" to W00-Reason
009840     end-if.
009850 bb040-Exit.
009860     exit.
009870*
009880 bb041-Test-One-Appt section.
009890 bb041-Test.
009900     if T-Appt-Emp-No (W01-Work-Appt-Ix) = Req-Emp-No
009910        and T-Appt-Date (W01-Work-Appt-Ix) = W01-New-Date
009920        and T-Appt-Status (W01-Work-Appt-Ix) not = "C"
009930         if (T-Appt-Start-Time (W01-Work-Appt-Ix) <= W01-New-Start
009940             and T-Appt-End-Time (W01-Work-Appt-Ix) > W01-New-Start)
009950          or (T-Appt-Start-Time (W01-Work-Appt-Ix) < W01-New-End
009960             and T-Appt-End-Time (W01-Work-Appt-Ix) >= W01-New-End)
009970             move "Y" to W00-Conflict-Sw
009980         end-if
009990     end-if.
010000 bb041-Exit.
010010     exit.
010020*
010030*    BB050 - create the appointment, next sequential number.
010040*
010050*    BB050 hands out W00-Next-Appt-No and increments it before
010060*    the table row is built, so the number that goes into the
010070*    ACCEPTED APPT=nnnnnn response and the number written into
010080*    T-Appt-No are always the same value - there is no separate
010090*    confirmation step where the two could drift apart.
010100*    
010110 bb050-Create-Appointment section.
010120 bb050-Create.
010130     add 1 to W00-Next-Appt-No.
010140     add 1 to BS-Appt-Cnt.
010150     set BS-Appt-Ix to BS-Appt-Cnt.
010160     move W00-Next-Appt-No     to T-Appt-No (BS-Appt-Ix).
010170     move T-Emp-Shop-No (W01-Work-Emp-Ix)
010180                                to T-Appt-Shop-No (BS-Appt-Ix).
010190     move Req-Emp-No            to T-Appt-Emp-No (BS-Appt-Ix).
010200     move W01-New-Cust-No       to T-Appt-Cust-No (BS-Appt-Ix).
010210     move W01-New-Svc-No        to T-Appt-Svc-No (BS-Appt-Ix).
010220     move W01-New-Date          to T-Appt-Date (BS-Appt-Ix).
010230     move W01-New-Start         to T-Appt-Start-Time (BS-Appt-Ix).
010240     move W01-New-End           to T-Appt-End-Time (BS-Appt-Ix).
010250     move "S"                   to T-Appt-Status (BS-Appt-Ix).
010260     move W01-New-Price         to T-Appt-Price (BS-Appt-Ix).
010270 bb050-Exit.
010280     exit.
010290*
010300*****************************************************************
010310*    BC000 - cancellation                                        *
010320*****************************************************************
010330*    BC010 does not check T-Appt-Status before cancelling - a
010340*    second cancel request against an already cancelled
010350*    appointment is accepted again and simply rewrites the same
010360*    status, per Req: BS-021 (the run book treats this as
010370*    harmless rather than an error worth a reject reason).
010380*    
010390 bc010-Cancel-Appointment section.
010400 bc010-Start.
010410     move "N" to W00-Found-Sw.
010420     if BS-Appt-Cnt not = zero
010430         perform bc011-Test-One-Appt thru bc011-Exit
010440                 varying W01-Work-Appt-Ix from 1 by 1
010450                 until W01-Work-Appt-Ix > BS-Appt-Cnt
010460                    or W00-Item-Found
010470     end-if.
010480     if W00-Item-Found
010490         subtract 1 from W01-Work-Appt-Ix
010500         move "C" to T-Appt-Status (W01-Work-Appt-Ix)
010510     else
010520         move "Y" to W00-Reject-Sw
010530         move "APPOINTMENT NOT FOUND" to W00-Reason
010540     end-if.
010550 bc010-Exit.
010560     exit.
010570*
010580*    BC011 - lookup by Appt-No only, status is not checked here -
010590*    cancelling an already-cancelled appointment is harmless, it
010600*    just sets "C" onto "C" again, so BC010 does not bother to
010610*    guard against it.
010620*
010630 bc011-Test-One-Appt section.
010640 bc011-Test.
010650     if T-Appt-No (W01-Work-Appt-Ix) = Req-Appt-No
010660         move "Y" to W00-Found-Sw
010670     end-if.
010680 bc011-Exit.
010690     exit.
010700*
010710*****************************************************************
010720*    EA000/EB000 - availability slot subroutines, Req: BS-036   *
010730*****************************************************************
010740*
010750*    EA010 - build the free slot table for T-Emp (index held in
010760*    W01-Work-Emp-Ix) on date W02-Work-Date.  Result left in
010770*    W04-Free-Slot-Tab, ascending order (built that way as the
010780*    slot grid itself walks forward from start time).
010790*
010800 ea010-Build-Free-Slots section.
010810 ea010-Init.
010820     move zero to W04-Free-Slot-Cnt.
010830     perform ea015-Get-Weekday-Ix.
010840     compute W00-Sub = W02-Weekday-Ix + 1.
010850     if T-Emp-Work-Day-Flag (W01-Work-Emp-Ix, W00-Sub) not = "Y"
010860         go to ea010-Exit
010870     end-if.
010880     move T-Emp-Start-Time (W01-Work-Emp-Ix) to W02-Time-Work.
010890     move W02-Time-HH to W00-Sub.
010900     move W02-Time-MM to W00-Sub2.
010910 ea010-Loop.
010920     move W00-Sub  to W02-Time-HH.
010930     move W00-Sub2 to W02-Time-MM.
010940     move W02-Time-Work to W00-Slot-Time.
010950     move W00-Sub  to W00-Carry-Hh.
010960     move W00-Sub2 to W00-Carry-Mn.
010970     add 30 to W00-Carry-Mn.
010980     perform zz080-Carry-Minute-Over until W00-Carry-Mn < 60.
010990     move W00-Carry-Hh to W00-Sub.
011000     move W00-Carry-Mn to W00-Sub2.
011010     move W00-Sub  to W02-Time-HH.
011020     move W00-Sub2 to W02-Time-MM.
011030     if W02-Time-Work > T-Emp-End-Time (W01-Work-Emp-Ix)
011040         go to ea010-Exit
011050     end-if.
011060     perform ea020-Test-Slot-Busy.
011070     if not W00-Has-Conflict
011080         add 1 to W04-Free-Slot-Cnt
011090         set W04-Free-Slot-Ix to W04-Free-Slot-Cnt
011100         move W00-Slot-Time to W04-Free-Slot-Ent (W04-Free-Slot-Ix)
011110     end-if.
011120     go to ea010-Loop.
011130 ea010-Exit.
011140     exit.
011150*
011160*    EA015 - weekday index of W02-Work-Date, Mon=1 .. Sun=7, via
011170*    the hand rolled Julian Day Number (Fliegel/Van Flandern).
011180*
011190 ea015-Get-Weekday-Ix section.
011200 ea015-Jdn.
011210     if W02-Work-MM > 2
011220         compute W02-Jdn-A = W02-Work-CC * 100 + W02-Work-YY
011230         compute W02-Jdn-M = W02-Work-MM
011240     else
011250         compute W02-Jdn-A = (W02-Work-CC * 100 + W02-Work-YY) - 1
011260         compute W02-Jdn-M = W02-Work-MM + 12
011270     end-if.
011280     compute W02-Jdn-B = W02-Jdn-A / 100.
011290     compute W02-Jdn-C = 2 - W02-Jdn-B + (W02-Jdn-B / 4).
011300     compute W02-Jdn-D = (36525 * (W02-Jdn-A + 4716)) / 100.
011310     compute W02-Jdn-E = (306 * (W02-Jdn-M + 1)) / 10.
011320     compute W02-Jdn = W02-Jdn-C + W02-Work-DD + W02-Jdn-D
011330                        + W02-Jdn-E - 1524.
011340*    Weekday = (Jdn - Monday-Base) MOD 7, worked out by hand -
011350*    no intrinsic FUNCTIONs are used on this system.
011360     compute W02-Jdn-A = W02-Jdn - W02-Jdn-Monday-Base.
011370     compute W02-Jdn-B = W02-Jdn-A / 7.
011380     compute W02-Weekday-Ix = W02-Jdn-A - (W02-Jdn-B * 7).
011390 ea015-Exit.
011400     exit.
011410*
011420*    EA020 - is the current W00-Slot-Time busy for the employee
011430*    at W01-Work-Emp-Ix on W02-Work-Date - non cancelled
011440*    appointments only.
011450*
011460 ea020-Test-Slot-Busy section.
011470 ea020-Start.
011480     move "N" to W00-Conflict-Sw.
011490     move W00-Slot-Time to W02-Time-Work.
011500     move W02-Time-HH to W00-Carry-Hh.
011510     move W02-Time-MM to W00-Carry-Mn.
011520     add 30 to W00-Carry-Mn.
011530     perform zz080-Carry-Minute-Over until W00-Carry-Mn < 60.
011540     move W00-Carry-Hh to W02-Time-HH.
011550     move W00-Carry-Mn to W02-Time-MM.
011560     move W02-Time-Work to W00-Slot-End.
011570     if BS-Appt-Cnt not = zero
011580         perform ea021-Test-One-Appt-Busy thru ea021-Exit
011590                 varying W01-Work-Appt-Ix from 1 by 1
011600                 until W01-Work-Appt-Ix > BS-Appt-Cnt
011610     end-if.
011620 ea020-Exit.
011630     exit.
011640*
011650*    EA021 - overlap test for one appointment against the fixed
011660*    30 minute slot in W00-Slot-Time/W00-Slot-End.  Same shape of
011670*    predicate as BB041, restated the other way round (is the
011680*    booked appointment outside the slot) since the slot, not the
011690*    request, is fixed here.
011700*
011710*    EA021 is run once per booked appointment for every 30
011720*    minute slot on the day being checked - a busy shop with a
011730*    full BS-Appt-Tab makes EA010 the most expensive paragraph
011740*    in the free-text booking path, but the volumes this system
011750*    was built for never justified anything smarter than the
011760*    plain nested PERFORM.
011770*    
011780 ea021-Test-One-Appt-Busy section.
011790 ea021-Test.
011800     if T-Appt-Emp-No (W01-Work-Appt-Ix) = T-Emp-No (W01-Work-Emp-Ix)
011810        and T-Appt-Date (W01-Work-Appt-Ix) = W02-Work-Date
011820        and T-Appt-Status (W01-Work-Appt-Ix) not = "C"
011830         if not (W00-Slot-End <= T-Appt-Start-Time (W01-Work-Appt-Ix)
011840                 or W00-Slot-Time >= T-Appt-End-Time (W01-Work-Appt-Ix))
011850             move "Y" to W00-Conflict-Sw
011860         end-if
011870     end-if.
011880 ea021-Exit.
011890     exit.
011900*
011910*    EB010 - next available slot for one employee, 30 day
011920*    horizon from the run date (offsets 0..29).
011930*
011940*    The 30 day horizon (offsets 0..29) is a fixed constant, not
011950*    a parameter - EB010/EB020 both stop looking at day 29 and
011960*    leave W00-Slot-Found-Sw at 'N' if nothing opened up, which
011970*    DB010/DB020 report back as NO SLOTS IN 30 DAYS rather than
011980*    treating it as an error condition.
011990*    
012000 eb010-Find-Next-Slot-Emp section.
012010 eb010-Start.
012020     move "N" to W00-Slot-Found-Sw.
012030     move zero to W02-Result-Date.
012040     move zero to W00-Slot-Time.
012050     perform eb011-Try-One-Day thru eb011-Exit
012060             varying W00-Day-Offset from 0 by 1
012070             until W00-Day-Offset > 29
012080                or W00-Slot-Found.
012090 eb010-Exit.
012100     exit.
012110*
012120 eb011-Try-One-Day section.
012130 eb011-Start.
012140     move W02-Run-Date to W02-Work-Date.
012150     perform eb015-Add-Days.
012160     move W02-Result-Date to W02-Work-Date.
012170     perform ea010-Build-Free-Slots.
012180     if W04-Free-Slot-Cnt > zero
012190         move "Y" to W00-Slot-Found-Sw
012200         set W04-Free-Slot-Ix to 1
012210         move W04-Free-Slot-Ent (W04-Free-Slot-Ix) to W00-Slot-Time
012220     end-if.
012230 eb011-Exit.
012240     exit.
012250*
012260*    EB015 - add W00-Day-Offset days to W02-Work-Date, result in
012270*    W02-Result-Date, via JDN round trip (inverse Fliegel/Van
012280*    Flandern).
012290*
012300 eb015-Add-Days section.
012310 eb015-To-Jdn.
012320     if W02-Work-MM > 2
012330         compute W02-Jdn-A = W02-Work-CC * 100 + W02-Work-YY
012340         compute W02-Jdn-M = W02-Work-MM
012350     else
012360         compute W02-Jdn-A = (W02-Work-CC * 100 + W02-Work-YY) - 1
012370         compute W02-Jdn-M = W02-Work-MM + 12
012380     end-if.
012390     compute W02-Jdn-B = W02-Jdn-A / 100.
012400     compute W02-Jdn-C = 2 - W02-Jdn-B + (W02-Jdn-B / 4).
012410     compute W02-Jdn-D = (36525 * (W02-Jdn-A + 4716)) / 100.
012420     compute W02-Jdn-E = (306 * (W02-Jdn-M + 1)) / 10.
012430     compute W02-Jdn = W02-Jdn-C + W02-Work-DD + W02-Jdn-D
012440                        + W02-Jdn-E - 1524.
012450     add W00-Day-Offset to W02-Jdn.
012460 eb015-From-Jdn.
012470     compute W02-Jdn-A = W02-Jdn + 68569.
012480     compute W02-Jdn-B = (4 * W02-Jdn-A) / 146097.
012490     compute W02-Jdn-C = W02-Jdn-A -
012500             ((146097 * W02-Jdn-B + 3) / 4).
012510     compute W02-Jdn-D = (4000 * (W02-Jdn-C + 1)) / 1461001.
012520     compute W02-Jdn-E = W02-Jdn-C -
012530             ((1461 * W02-Jdn-D) / 4) + 31.
012540     compute W02-Jdn-M = (80 * W02-Jdn-E) / 2447.
012550     compute W02-Result-DD = W02-Jdn-E -
012560             ((2447 * W02-Jdn-M) / 80).
012570     compute W02-Jdn-C = W02-Jdn-M / 11.
012580     compute W02-Result-MM = W02-Jdn-M + 2 - (12 * W02-Jdn-C).
012590     compute W02-Jdn-A = 100 * (W02-Jdn-B - 49) + W02-Jdn-D
012600             + W02-Jdn-C.
012610     compute W02-Result-CC = W02-Jdn-A / 100.
012620     compute W02-Result-YY = W02-Jdn-A - (W02-Result-CC * 100).
012630 eb015-Exit.
012640     exit.
012650*
012660*    EB020 - next available slot for a shop - scan the shop's
012670*    active employees in table order on each date, first hit
012680*    wins.
012690*
012700*    EB020 is only reached from a message LIST/CHECK style
012710*    enquiry about the shop as a whole, not about one named
012720*    employee - EB010 (single employee) and EB020 (whole shop)
012730*    share the day-stepping shape but never call each other.
012740*    
012750 eb020-Find-Next-Slot-Shop section.
012760 eb020-Start.
012770     move "N" to W00-Slot-Found-Sw.
012780     move zero to W02-Result-Date.
012790     move zero to W00-Slot-Time.
012800     move zero to W00-Best-Emp-Ix.
012810     perform eb021-Try-One-Shop-Day thru eb021-Exit
012820             varying W00-Day-Offset from 0 by 1
012830             until W00-Day-Offset > 29
012840                or W00-Slot-Found.
012850 eb020-Exit.
012860     exit.
012870*
012880 eb021-Try-One-Shop-Day section.
012890 eb021-Start.
012900     move W02-Run-Date to W02-Work-Date.
012910     perform eb015-Add-Days.
012920     move W02-Result-Date to W02-Work-Date.
012930     perform eb022-Try-One-Emp thru eb022-Exit
012940             varying W01-Work-Emp-Ix from 1 by 1
012950             until W01-Work-Emp-Ix > BS-Emp-Cnt
012960                or W00-Slot-Found.
012970 eb021-Exit.
012980     exit.
012990*
013000*    EB022 - active employees only, in table order (the order the
013010*    Employee master happened to be in, not seniority or any other
013020*    ranking) - first one with a free slot on the day wins.
013030*
013040 eb022-Try-One-Emp section.
013050 eb022-Start.
013060     if T-Emp-Active-Sw (W01-Work-Emp-Ix) = "Y"
013070         perform ea010-Build-Free-Slots
013080         if W04-Free-Slot-Cnt > zero
013090             move "Y" to W00-Slot-Found-Sw
013100             move W01-Work-Emp-Ix to W00-Best-Emp-Ix
013110             set W04-Free-Slot-Ix to 1
013120             move W04-Free-Slot-Ent (W04-Free-Slot-Ix)
013130                                   to W00-Slot-Time
013140         end-if
013150     end-if.
013160 eb022-Exit.
013170     exit.
013180*
013190*****************************************************************
013200*    DA000 - intent classifier, Req: BS-037, free text 'M'      *
013210*    message only, pattern matching against fixed keywords.     *
013220*****************************************************************
013230*    DA010's four PERFORMs are tried in a fixed order - Book,
013240*    Cancel, Check, List - and the first rule table hit wins,
013250*    so a message that could plausibly match more than one
013260*    action always resolves to the earliest one tried, never
013270*    to whichever match is the closest fit in the text.
013280*    
013290 da010-Classify-Action section.
013300 da010-Start.
013310     move Req-Text to W03-Text-Work.
013320     inspect W03-Text-Work converting
013330             "abcdefghijklmnopqrstuvwxyz"
013340          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013350     move "UNKNOWN " to Int-Action.
013360     move "N" to W00-Rule-Hit-Sw.
013370     perform da011-Test-Book-Rule thru da011-Exit
013380             varying W03-Book-Ix from 1 by 1
013390             until W03-Book-Ix > 7
013400                or W00-Rule-Hit.
013410     if W00-Rule-Hit
013420         move "BOOK    " to Int-Action
013430         go to da010-Exit
013440     end-if.
013450     move "N" to W00-Rule-Hit-Sw.
013460     perform da012-Test-Cancel-Rule thru da012-Exit
013470             varying W03-Cancel-Ix from 1 by 1
013480             until W03-Cancel-Ix > 3
013490                or W00-Rule-Hit.
013500     if W00-Rule-Hit
013510         move "CANCEL  " to Int-Action
013520         go to da010-Exit
013530     end-if.
013540     move "N" to W00-Rule-Hit-Sw.
013550     perform da013-Test-Check-Rule thru da013-Exit
013560             varying W03-Check-Ix from 1 by 1
013570             until W03-Check-Ix > 5
013580                or W00-Rule-Hit.
013590     if W00-Rule-Hit
013600         move "CHECK   " to Int-Action
013610         go to da010-Exit
013620     end-if.
013630     move "N" to W00-Rule-Hit-Sw.
013640     perform da014-Test-List-Rule thru da014-Exit
013650             varying W03-List-Ix from 1 by 1
013660             until W03-List-Ix > 4
013670                or W00-Rule-Hit.
013680     if W00-Rule-Hit
013690         move "LIST    " to Int-Action
013700     end-if.
013710 da010-Exit.
013720     exit.
013730*
013740*    DA011/DA012/DA013/DA014 - one wrapper per keyword-rule
013750*    table (Book/Cancel/Check/List), each just loads one row's
013760*    word1/word2 pair into the DA015 scratch fields and calls
013770*    the shared tester - kept as four small sections rather
013780*    than one with a table switch, matching this shop's habit
013790*    of a section per verb rather than a CASE-style dispatcher.
013800*
013810 da011-Test-Book-Rule section.
013820 da011-Test.
013830     move W03-Book-Word1 (W03-Book-Ix) to W03-Test-Word1.
013840     move W03-Book-Word2 (W03-Book-Ix) to W03-Test-Word2.
013850     perform da015-Test-Rule.
013860 da011-Exit.
013870     exit.
013880*
013890 da012-Test-Cancel-Rule section.
013900 da012-Test.
013910     move W03-Cancel-Word1 (W03-Cancel-Ix) to W03-Test-Word1.
013920     move W03-Cancel-Word2 (W03-Cancel-Ix) to W03-Test-Word2.
013930     perform da015-Test-Rule.
013940 da012-Exit.
013950     exit.
013960*
013970 da013-Test-Check-Rule section.
013980 da013-Test.
013990     move W03-Check-Word1 (W03-Check-Ix) to W03-Test-Word1.
014000     move W03-Check-Word2 (W03-Check-Ix) to W03-Test-Word2.
014010     perform da015-Test-Rule.
014020 da013-Exit.
014030     exit.
014040*
014050 da014-Test-List-Rule section.
014060 da014-Test.
014070     move W03-List-Word1 (W03-List-Ix) to W03-Test-Word1.
014080     move W03-List-Word2 (W03-List-Ix) to W03-Test-Word2.
014090     perform da015-Test-Rule.
014100 da014-Exit.
014110     exit.
014120*
014130*    DA015 - test one word1/word2 rule against W03-Text-Work -
014140*    hit when both words are present, word1 before word2.  No
014150*    regex on this compiler, so it is done by hand with
014160*    reference modification, word by word.
014170*    A rule with word2 = spaces is a single word rule - W00-Word2-
014180*    Len comes back zero from DA016 and DA018 is skipped straight
014190*    to "not found", so a blank word2 by itself can never satisfy
014200*    a rule - every rule in the four tables carries a real word2.
014210*    Word1 is searched for anywhere in the message; word2 only
014220*    from the character immediately after word1's own text
014230*    onward, so word1 and word2 must appear in that order with no
014240*    overlap, but any amount of other text may sit between them.
014250*    A message that could satisfy more than one action's rule set
014260*    is decided by table order in DA010, not by DA015 itself -
014270*    Book is tried before Cancel, Cancel before Check, Check
014280*    before List, per the run book.
014290*
014300 da015-Test-Rule section.
014310 da015-Start.
014320     move "N" to W00-Rule-Hit-Sw.
014330     perform da016-Word-Length.
014340     perform da017-Find-Word1.
014350     if W00-Found-Pos = zero
014360         go to da015-Exit
014370     end-if.
014380     move W00-Word-Len to W00-Save-Len1.
014390     move W00-Found-Pos to W00-Search-From.
014400     add W00-Save-Len1 to W00-Search-From.
014410     move W03-Test-Word2 to W03-Test-Word1.
014420     perform da016-Word-Length.
014430     move W00-Word-Len to W00-Word2-Len.
014440     perform da018-Find-Word2.
014450     if W00-Found-Pos2 not = zero
014460         move "Y" to W00-Rule-Hit-Sw
014470     end-if.
014480 da015-Exit.
014490     exit.
014500*
014510*    DA016 - length of the significant (non-trailing-space) part
014520*    of W03-Test-Word1, into W00-Word-Len.
014530*
014540 da016-Word-Length section.
014550 da016-Init.
014560     move zero to W00-Word-Len.
014570     perform da016a-Test-One-Pos thru da016a-Exit
014580             varying W00-Text-Ix from 12 by -1
014590             until W00-Text-Ix = zero
014600                or W00-Word-Len not = zero.
014610 da016-Exit.
014620     exit.
014630*
014640 da016a-Test-One-Pos section.
014650 da016a-Test.
014660     if W03-Test-Word1 (W00-Text-Ix:1) not = space
014670         move W00-Text-Ix to W00-Word-Len
014680     end-if.
014690 da016a-Exit.
014700     exit.
014710*
014720*    DA017 - first position of W03-Test-Word1 (length W00-Word-Len)
014730*    anywhere in W03-Text-Work, into W00-Found-Pos (0 = not found).
014740*
014750 da017-Find-Word1 section.
014760 da017-Init.
014770     move zero to W00-Found-Pos.
014780     if W00-Word-Len not = zero
014790         perform da017a-Test-One-Pos thru da017a-Exit
014800                 varying W00-Text-Ix from 1 by 1
014810                 until W00-Text-Ix > (81 - W00-Word-Len)
014820                    or W00-Found-Pos not = zero
014830     end-if.
014840 da017-Exit.
014850     exit.
014860*
014870 da017a-Test-One-Pos section.
014880 da017a-Test.
014890     if W03-Text-Work (W00-Text-Ix:W00-Word-Len)
014900            = W03-Test-Word1 (1:W00-Word-Len)
014910         move W00-Text-Ix to W00-Found-Pos
014920     end-if.
014930 da017a-Exit.
014940     exit.
014950*
014960*    DA018 - first position of W03-Test-Word1 (now holding word2,
014970*    length W00-Word2-Len) at or after W00-Search-From, into
014980*    W00-Found-Pos2 (0 = not found).
014990*
015000 da018-Find-Word2 section.
015010 da018-Init.
015020     move zero to W00-Found-Pos2.
015030     if W00-Word2-Len not = zero
015040         perform da018a-Test-One-Pos thru da018a-Exit
015050                 varying W00-Text-Ix from W00-Search-From by 1
015060                 until W00-Text-Ix > (81 - W00-Word2-Len)
015070                    or W00-Found-Pos2 not = zero
015080     end-if.
015090 da018-Exit.
015100     exit.
015110*
015120 da018a-Test-One-Pos section.
015130 da018a-Test.
015140     if W03-Text-Work (W00-Text-Ix:W00-Word2-Len)
015150            = W03-Test-Word1 (1:W00-Word2-Len)
015160         move W00-Text-Ix to W00-Found-Pos2
015170     end-if.
015180 da018a-Exit.
015190     exit.
015200*
015210*    DA020 - service extraction, checked haircut, beard, color
015220*    in that order, first hit wins - a message naming both
015230*    "haircut" and "beard" resolves to the plain Haircut service,
015240*    not the combined "Haircut + Beard" one, because the haircut
015250*    key is tested first and DA020 exits on its first hit.  The
015260*    Beard keyword only resolves to the combo service name when
015270*    the word "haircut" itself is absent from the message.  This
015280*    is the source's own scan order - do not reshuffle it without
015290*    checking the run book.
015300*    Int-Service is left spaces (no service named) if none of the
015310*    four keys are found - DB015/DB016 then leave Req-Svc-No zero
015320*    and BB030 applies the standard 30 minute default duration.
015330*    The four keys tested here (haircut/beard/color/coloring)
015340*    are the only service names the message channel recognises -
015350*    a caller typing any other service name in a free text
015360*    message simply gets no service extracted, and BB030 falls
015370*    back to the standard 30 minute slot.
015380*    
015390 da020-Extract-Service section.
015400 da020-Start.
015410     move spaces to Int-Service.
015420     move W04-Svc-Key-Haircut to W03-Test-Word1.
015430     perform da016-Word-Length.
015440     perform da017-Find-Word1.
015450     if W00-Found-Pos not = zero
015460         move W04-Svc-Name-Haircut to Int-Service
015470         go to da020-Exit
015480     end-if.
015490     move W04-Svc-Key-Beard to W03-Test-Word1.
015500     perform da016-Word-Length.
015510     perform da017-Find-Word1.
015520     if W00-Found-Pos not = zero
015530         move W04-Svc-Name-Beard to Int-Service
015540         go to da020-Exit
015550     end-if.
015560     move W04-Svc-Key-Color1 to W03-Test-Word1.
015570     perform da016-Word-Length.
015580     perform da017-Find-Word1.
015590     if W00-Found-Pos not = zero
015600         move W04-Svc-Name-Color to Int-Service
015610         go to da020-Exit
015620     end-if.
015630     move W04-Svc-Key-Color2 to W03-Test-Word1.
015640     perform da016-Word-Length.
015650     perform da017-Find-Word1.
015660     if W00-Found-Pos not = zero
015670         move W04-Svc-Name-Color to Int-Service
015680     end-if.
015690 da020-Exit.
015700     exit.
015710*
015720*    DA030 - relative date extraction - tomorrow, today, next
015730*    week, this week, checked in that scan order.  "This week"
015740*    resolves to today's own date, the same as "today" does -
015750*    the run book gives no separate meaning for it, both routes
015760*    to a message asking for the earliest slot this week land on
015770*    EB020's shop-wide search starting from the run date.  There
015780*    is no absolute date phrase recognised (e.g. "15 March") - a
015790*    message using one falls through with Int-Date left zero, and
015800*    DB010 defaults it to the run date the same as no date at all.
015810*
015820*    DA030 recognises only the literal words TODAY and TOMORROW
015830*    and the phrase THIS WEEK (folded to TODAY) - a message that
015840*    spells out a calendar date in digits or names a weekday is
015850*    left with Int-Date-Offset at its default and is booked
015860*    against the run date, same as if no date had been said at
015870*    all.
015880*    
015890 da030-Extract-Date section.
015900 da030-Start.
015910     move zero to Int-Date.
015920     move "TOMORROW    " to W03-Test-Word1.
015930     perform da016-Word-Length.
015940     perform da017-Find-Word1.
015950     if W00-Found-Pos not = zero
015960         move W02-Run-Date to W02-Work-Date
015970         move 1 to W00-Day-Offset
015980         perform eb015-Add-Days
015990         move W02-Result-Date to Int-Date
016000         go to da030-Exit
016010     end-if.
016020     move "TODAY       " to W03-Test-Word1.
016030     perform da016-Word-Length.
016040     perform da017-Find-Word1.
016050     if W00-Found-Pos not = zero
016060         move W02-Run-Date to Int-Date
016070         go to da030-Exit
016080     end-if.
016090     move "NEXT WEEK   " to W03-Test-Word1.
016100     perform da016-Word-Length.
016110     perform da017-Find-Word1.
016120     if W00-Found-Pos not = zero
016130         move W02-Run-Date to W02-Work-Date
016140         move 7 to W00-Day-Offset
016150         perform eb015-Add-Days
016160         move W02-Result-Date to Int-Date
016170         go to da030-Exit
016180     end-if.
016190     move "THIS WEEK   " to W03-Test-Word1.
016200     perform da016-Word-Length.
016210     perform da017-Find-Word1.
016220     if W00-Found-Pos not = zero
016230         move W02-Run-Date to Int-Date
016240     end-if.
016250 da030-Exit.
016260     exit.
016270*
016280*    DA040 - time extraction - first H[:MM][ am|pm] found, whole
016290*    minute resolution.  Simplified scan, no intrinsic FUNCTIONs,
016300*    single digit characters are converted by ordinary numeric
016310*    MOVE (legal - the source positions are known to be numeric).
016320*    A one or two digit hour is accepted (0-23 for 24 hour text,
016330*    1-12 for AM/PM text), a two digit minute after a colon is
016340*    optional and defaults to zero minutes past the hour.  There
016350*    is no range check on the parsed hour/minute here - an
016360*    out-of-range value (e.g. "25:00") is passed through as-is and
016370*    will simply never match a free slot in EA010/EB010.
016380*
016390*    DA040 trusts the digits it finds after HH/MM style scanning
016400*    without range checking them against a real clock - a typo'd
016410*    time of, say, 27:00 is carried all the way through to
016420*    BB040's conflict test and EA020's slot arithmetic rather
016430*    than being caught and rejected at extraction time.
016440*    
016450 da040-Extract-Time section.
016460 da040-Start.
016470     move zero to Int-Time.
016480     move zero to W00-Sub.
016490     perform da041-Scan-One-Digit thru da041-Exit
016500             varying W00-Text-Ix from 1 by 1
016510             until W00-Text-Ix > 78
016520                or W00-Sub not = zero.
016530     if W00-Sub = zero
016540         go to da040-Exit
016550     end-if.
016560     move W03-Text-Work (W00-Sub:1) to W00-Digit1.
016570     move W00-Digit1 to W00-Parse-Hour.
016580     move W00-Sub to W00-Next-Pos.
016590     add 1 to W00-Next-Pos.
016600     if W03-Text-Work (W00-Next-Pos:1) is numeric
016610         move W03-Text-Work (W00-Next-Pos:1) to W00-Digit2
016620         compute W00-Parse-Hour = (W00-Parse-Hour * 10) + W00-Digit2
016630         add 1 to W00-Next-Pos
016640     end-if.
016650     move zero to W00-Parse-Min.
016660     if W03-Text-Work (W00-Next-Pos:1) = ":"
016670         add 1 to W00-Next-Pos
016680         move W03-Text-Work (W00-Next-Pos:1) to W00-Digit1
016690         add 1 to W00-Next-Pos
016700         move W03-Text-Work (W00-Next-Pos:1) to W00-Digit2
016710         compute W00-Parse-Min = (W00-Digit1 * 10) + W00-Digit2
016720         add 1 to W00-Next-Pos
016730     end-if.
016740     if W00-Next-Pos < 79
016750         if W03-Text-Work (W00-Next-Pos:2) = "PM"
016760            or W03-Text-Work (W00-Next-Pos + 1:2) = "PM"
016770             if W00-Parse-Hour < 12
016780                 add 12 to W00-Parse-Hour
016790             end-if
016800         end-if
016810         if W03-Text-Work (W00-Next-Pos:2) = "AM"
016820            or W03-Text-Work (W00-Next-Pos + 1:2) = "AM"
016830             if W00-Parse-Hour = 12
016840                 move zero to W00-Parse-Hour
016850             end-if
016860         end-if
016870     end-if.
016880     move W00-Parse-Hour to W02-Time-HH.
016890     move W00-Parse-Min  to W02-Time-MM.
016900     move W02-Time-Work to Int-Time.
016910 da040-Exit.
016920     exit.
016930*
016940*    DA041 - first numeric character position in the message,
016950*    left to right - W00-Sub is left zero (the VARYING loop's own
016960*    exit condition) if no digit is found anywhere, which DA040
016970*    treats as "no time given" rather than an error.
016980*
016990 da041-Scan-One-Digit section.
017000 da041-Test.
017010     if W03-Text-Work (W00-Text-Ix:1) is numeric
017020         move W00-Text-Ix to W00-Sub
017030     end-if.
017040 da041-Exit.
017050     exit.
017060*
017070*****************************************************************
017080*    BD000 - process one free text message                       *
017090*****************************************************************
017100*    BD010 always runs all three extraction passes (service, date,
017110*    time) regardless of what the classifier decided the action
017120*    was - a CHECK or LIST message that happens to also name a
017130*    service or date has those fields sitting in Int-Service/
017140*    Int-Date/Int-Time on the log line (see ZZ055) even though the
017150*    routing paragraph for those actions ignores them.  Simpler
017160*    than adding an IF around each extraction call for a saving
017170*    that is not worth the complexity, per the run book.
017180*
017190 bd010-Process-Message section.
017200 bd010-Start.
017210     perform da010-Classify-Action.
017220     perform da020-Extract-Service.
017230     perform da030-Extract-Date.
017240     perform da040-Extract-Time.
017250     evaluate true
017260         when Int-Is-Book
017270             perform db010-Route-Book
017280         when Int-Is-Cancel
017290             perform db020-Route-Cancel
017300         when Int-Is-Check
017310             perform db030-Route-Check
017320         when Int-Is-List
017330             perform db040-Route-List
017340         when other
017350             perform db050-Route-Unknown
017360     end-evaluate.
017370 bd010-Exit.
017380     exit.
017390*
017400*    DB010 - route BOOK.  First active employee of the shop,
017410*    service by name match, defaults per the run book, then the
017420*    ordinary booking steps (BB010-BB050).  If the first choice
017430*    slot is taken, the next available slot is reported instead
017440*    of being booked.
017450*
017460*    DB010 never asks the caller which employee they want -
017470*    the free text booking channel has no field for it, so the
017480*    first active employee on the shop's roster always gets the
017490*    work.  A shop wanting a specific stylist has to book by the
017500*    structured 'B' record instead of a typed message.
017510*    
017520 db010-Route-Book section.
017530 db010-Defaults.
017540     move "N" to W00-Reject-Sw.
017550     if Req-Cust-Phone = spaces and Req-Cust-Name = spaces
017560         move "Y" to W00-Reject-Sw
017570         move "PROVIDE NAME AND PHONE" to W00-Reason
017580         move "PROVIDE NAME AND PHONE" to W00-Response
017590         go to db010-Exit
017600     end-if.
017610     move "N" to W00-Found-Sw.
017620     perform db011-Test-One-Active-Emp thru db011-Exit
017630             varying W01-Work-Emp-Ix from 1 by 1
017640             until W01-Work-Emp-Ix > BS-Emp-Cnt
017650                or W00-Item-Found.
017660     if not W00-Item-Found
017670         move "Y" to W00-Reject-Sw
017680         move "EMPLOYEE NOT FOUND" to W00-Reason
017690         move "EMPLOYEE NOT FOUND" to W00-Response
017700         go to db010-Exit
017710     end-if.
017720     subtract 1 from W01-Work-Emp-Ix.
017730     move T-Emp-No (W01-Work-Emp-Ix) to Req-Emp-No.
017740     if Req-Cust-Name = spaces
017750         move "Guest" to Req-Cust-Name
017760     end-if.
017770     if Req-Cust-Phone = spaces
017780         move "000-0000" to Req-Cust-Phone
017790     end-if.
017800     if Int-Date = zero
017810         move W02-Run-Date to Req-Date
017820     else
017830         move Int-Date to Req-Date
017840     end-if.
017850     if Int-Time = zero
017860         move 1400 to Req-Start-Time
017870     else
017880         move Int-Time to Req-Start-Time
017890     end-if.
017900     move zero to Req-Svc-No.
017910     if Int-Service not = spaces
017920         perform db015-Match-Service
017930     end-if.
017940 db010-Try-Book.
017950     perform bb010-Register-Customer.
017960     perform bb020-Validate-Employee.
017970     if not W00-Req-Rejected
017980         perform bb030-Derive-End-Time
017990         perform bb040-Check-Conflict
018000     end-if.
018010     if W00-Req-Rejected
018020         move W02-Run-Date to W02-Work-Date
018030         perform eb010-Find-Next-Slot-Emp
018040         if W00-Slot-Found
018050             move "SUGGESTED NEXT SLOT" to W00-Response
018060         else
018070             move "NO SLOTS IN 30 DAYS" to W00-Response
018080         end-if
018090     else
018100         perform bb050-Create-Appointment
018110         move "ACCEPTED" to W00-Response
018120     end-if.
018130 db010-Exit.
018140     exit.
018150*
018160*    DB011 - message bookings do not name an employee, so the
018170*    first active one on the shop's roster is picked - the shop
018180*    is small enough that this is acceptable, per the run book.
018190*
018200*    If every employee on the roster is inactive DB011 leaves
018210*    W01-Work-Emp-Ix at BS-Emp-Cnt with W00-Found-Sw still 'N' -
018220*    DB010 tests W00-Found-Sw immediately after the PERFORM and
018230*    rejects the message rather than booking against a stale
018240*    index.
018250*    
018260 db011-Test-One-Active-Emp section.
018270 db011-Test.
018280     if T-Emp-Active-Sw (W01-Work-Emp-Ix) = "Y"
018290         move "Y" to W00-Found-Sw
018300     end-if.
018310 db011-Exit.
018320     exit.
018330*
018340*    DB015 - match Int-Service to the service table by name,
018350*    first hit wins.
018360*
018370 db015-Match-Service section.
018380 db015-Start.
018390     move "N" to W00-Found-Sw.
018400     perform db016b-Svc-Name-Length.
018410     if BS-Svc-Cnt not = zero and W00-Svc-Nm-Len not = zero
018420         perform db016-Test-One-Svc-Name thru db016-Exit
018430                 varying W01-Work-Svc-Ix from 1 by 1
018440                 until W01-Work-Svc-Ix > BS-Svc-Cnt
018450                    or W00-Item-Found
018460     end-if.
018470     if W00-Item-Found
018480         subtract 1 from W01-Work-Svc-Ix
018490         move T-Svc-No (W01-Work-Svc-Ix) to Req-Svc-No
018500     end-if.
018510 db015-Exit.
018520     exit.
018530*
018540*    DB016B - length of the significant (non-trailing-space) part
018550*    of Int-Service, into W00-Svc-Nm-Len - same right-to-left
018560*    scan as DA016, but sized for the 30 byte service name field
018570*    rather than the 12 byte keyword buffer DA016 works on.
018580*
018590 db016b-Svc-Name-Length section.
018600 db016b-Init.
018610     move zero to W00-Svc-Nm-Len.
018620     perform db016c-Test-One-Pos thru db016c-Exit
018630             varying W00-Text-Ix from 30 by -1
018640             until W00-Text-Ix = zero
018650                or W00-Svc-Nm-Len not = zero.
018660 db016b-Exit.
018670     exit.
018680*
018690 db016c-Test-One-Pos section.
018700 db016c-Test.
018710     if Int-Service (W00-Text-Ix:1) not = space
018720         move W00-Text-Ix to W00-Svc-Nm-Len
018730     end-if.
018740 db016c-Exit.
018750     exit.
018760*
018770*    DB016 - contains match, not exact equality - Int-Service's
018780*    significant text must be found somewhere in the table's
018790*    T-Svc-Name, so a shop-configured name like "Basic Haircut"
018800*    or "Haircut (Men's)" still matches the classifier's
018810*    extracted "Haircut", per the run book.
018820*
018830 db016-Test-One-Svc-Name section.
018840 db016-Init.
018850     move zero to W00-Svc-Match-Pos.
018860     perform db016a-Test-One-Pos thru db016a-Exit
018870             varying W00-Svc-Scan-Ix from 1 by 1
018880             until W00-Svc-Scan-Ix > (31 - W00-Svc-Nm-Len)
018890                or W00-Svc-Match-Pos not = zero.
018900     if W00-Svc-Match-Pos not = zero
018910         move "Y" to W00-Found-Sw
018920     end-if.
018930 db016-Exit.
018940     exit.
018950*
018960 db016a-Test-One-Pos section.
018970 db016a-Test.
018980     if T-Svc-Name (W01-Work-Svc-Ix)
018990            (W00-Svc-Scan-Ix:W00-Svc-Nm-Len)
019000            = Int-Service (1:W00-Svc-Nm-Len)
019010         move W00-Svc-Scan-Ix to W00-Svc-Match-Pos
019020     end-if.
019030 db016a-Exit.
019040     exit.
019050*
019060*    DB020 - route CANCEL - the source does not do lookup by
019070*    phone, so the reply is always the same fixed prompt.  No
019080*    Appt-No is ever cancelled off a free text message on this
019090*    system - the customer has to phone in with the number, or
019100*    the shop enters a proper Cancel Booking-Request instead.
019110*
019120*    A CANCEL message need only name an appointment number - no
019130*    employee, service or date extraction is attempted for this
019140*    action, which is why BD010 runs DA020/DA030/DA040
019150*    unconditionally but DB020 simply ignores whatever they
019160*    happened to find.
019170*    
019180 db020-Route-Cancel section.
019190 db020-Route.
019200     move "PROVIDE APPOINTMENT ID" to W00-Response.
019210 db020-Exit.
019220     exit.
019230*
019240*    DB030 - route CHECK - next available slot for the shop, not
019250*    for a named employee - the free text message never carries
019260*    an Emp-No, so this always falls through to EB020's shop wide
019270*    scan rather than EB010's single-employee one.
019280*
019290*    CHECK reports the single appointment named by number - it
019300*    does not attempt to resolve a phone number or customer
019310*    name back to a list of that caller's bookings the way LIST
019320*    does; a caller who has forgotten their appointment number
019330*    has to use LIST instead, per the run book.
019340*    
019350 db030-Route-Check section.
019360 db030-Route.
019370     move W02-Run-Date to W02-Work-Date.
019380     perform eb020-Find-Next-Slot-Shop.
019390     if W00-Slot-Found
019400         move "NEXT SLOT AVAILABLE" to W00-Response
019410     else
019420         move "NO SLOTS IN 30 DAYS" to W00-Response
019430     end-if.
019440 db030-Exit.
019450     exit.
019460*
019470*    DB040 - route LIST - stub acknowledgement per the run book,
019480*    the source has no listing logic behind this route either -
019490*    a real listing would need a lookup of the Customer/
019500*    Appointment tables by phone number, which was scoped out of
019510*    this release, see the Remarks in the program banner.
019520*
019530*    DB040 scans BS-Appt-Tab in table order (the order
019540*    appointments were loaded or created in this run), not in
019550*    date or time order - a caller with several bookings sees
019560*    them back in whatever order the table happens to hold
019570*    them, which the run book accepts since most callers only
019580*    have one or two open appointments at a time.
019590*    
019600 db040-Route-List section.
019610 db040-Route.
019620     if Req-Cust-Phone = spaces
019630         move "PROVIDE PHONE" to W00-Response
019640     else
019650         move "HERE ARE YOUR APPOINTMENTS" to W00-Response
019660     end-if.
019670 db040-Exit.
019680     exit.
019690*
019700*    DB050 - route UNKNOWN - fixed help message, reached whenever
019710*    none of the four keyword rule tables (Book/Cancel/Check/
019720*    List) produced a hit in DA010.
019730*
019740*    Anything DA010 could not classify into Book/Cancel/Check/
019750*    List falls through to DB050, which asks the caller to
019760*    rephrase rather than guessing - there is deliberately no
019770*    attempt at a best-effort partial match on an unrecognised
019780*    message.
019790*    
019800 db050-Route-Unknown section.
019810 db050-Route.
019820     move "PLEASE REPHRASE YOUR REQUEST" to W00-Response.
019830 db050-Exit.
019840     exit.
019850*
019860*****************************************************************
019870*    ZZ000 - housekeeping - log lines, common carry and close    *
019880*****************************************************************
019890*
019900*    ZZ050 - one log line per book/cancel transaction.
019910*
019920*    ZZ050 writes exactly one line whether the transaction was
019930*    accepted or rejected - the reject reason and the accepted
019940*    response share the same W00-Response field, so the log
019950*    line's shape never changes between the two outcomes and
019960*    downstream report programs need only one record layout.
019970*    
019980 zz050-Write-Log-Line section.
019990 zz050-Build-Outcome.
020000     move spaces to W00-Outcome-Text.
020010     if W00-Req-Rejected
020020         string "REJECTED " delimited by size
020030                W00-Reason delimited by size
020040           into W00-Outcome-Text
020050         end-string
020060     else
020070         if Req-Is-Cancel
020080             move "ACCEPTED" to W00-Outcome-Text
020090         else
020100             move W00-Next-Appt-No to W00-Appt-No-Ed
020110             string "ACCEPTED APPT=" delimited by size
020120                    W00-Appt-No-Ed delimited by size
020130               into W00-Outcome-Text
020140             end-string
020150         end-if
020160     end-if.
020170 zz050-Write.
020180     move W00-Req-Seq to W00-Req-Seq-Ed.
020190     move spaces to BS-Log-Line.
020200     string "REQ " delimited by size
020210            W00-Req-Seq-Ed delimited by size
020220            " " delimited by size
020230            Req-Type delimited by size
020240            " " delimited by size
020250            W00-Outcome-Text delimited by size
020260       into BS-Log-Line
020270     end-string.
020280     write BS-Log-Line.
020290 zz050-Exit.
020300     exit.
020310*
020320*    ZZ055 - one log line per free text message.
020330*
020340 zz055-Write-Log-Message section.
020350 zz055-Write.
020360     move W00-Req-Seq to W00-Req-Seq-Ed.
020370     move spaces to BS-Log-Line.
020380     string "REQ " delimited by size
020390            W00-Req-Seq-Ed delimited by size
020400            " M " delimited by size
020410            Int-Action delimited by size
020420            " SVC=" delimited by size
020430            Int-Service delimited by size
020440            " DATE=" delimited by size
020450            Int-Date delimited by size
020460            " TIME=" delimited by size
020470            Int-Time delimited by size
020480            " " delimited by size
020490            W00-Response delimited by size
020500       into BS-Log-Line
020510     end-string.
020520     write BS-Log-Line.
020530 zz055-Exit.
020540     exit.
020550*
020560*    ZZ080 - shared HHMM minute carry-over, transacted through
020570*    W00-Carry-Hh/W00-Carry-Mn by every caller (move in, call,
020580*    move out) so no two in-flight calculations ever collide.
020590*
020600*    Written as a PERFORM UNTIL rather than a single divide/
020610*    remainder pair because the shop's HHMM fields are not true
020620*    binary minutes - carrying one hour at a time keeps the
020630*    logic identical whether 30 minutes or, if a longer service
020640*    duration is ever added, several hours need to roll over.
020650*    
020660 zz080-Carry-Minute-Over section.
020670 zz080-Carry.
020680     subtract 60 from W00-Carry-Mn.
020690     add 1 to W00-Carry-Hh.
020700 zz080-Exit.
020710     exit.
020720*
020730*    AC010/AC020 - end of run - dump the working tables back to
020740*    the new master files, in table order (appointment table is
020750*    already in load order - emp/date/start - see wsbstab.cob).
020760*    The Shop/Employee/Service masters are never rewritten - this
020770*    program only adds customers and appointments, it does not
020780*    maintain price lists or the roster, that is done off-line.
020790*
020800*    The end of day dump (AC010/AC020) is diagnostic only - it
020810*    is not read back in by any program, so its layout is free
020820*    to change without a conversion run, unlike the master file
020830*    layouts themselves.
020840*    
020850 ac010-Dump-Cust-Tab section.
020860 ac010-Start.
020870     if BS-Cust-Cnt not = zero
020880         perform ac011-Dump-One-Cust thru ac011-Exit
020890                 varying BS-Cust-Ix from 1 by 1
020900                 until BS-Cust-Ix > BS-Cust-Cnt
020910     end-if.
020920 ac010-Exit.
020930     exit.
020940*
020950*    AC011 - one field for one field copy off the table entry into
020960*    the output record layout - the two layouts happen to line up
020970*    field for field today, but are kept as separate MOVEs rather
020980*    than a group MOVE so a future field can be added to either
020990*    side without the other silently shifting.
021000*
021010 ac011-Dump-One-Cust section.
021020 ac011-Dump.
021030     move T-Cust-No (BS-Cust-Ix)
021040                       to Cust-No of BS-Customer-Record-Out.
021050     move T-Cust-Name (BS-Cust-Ix)
021060                       to Cust-Name of BS-Customer-Record-Out.
021070     move T-Cust-Phone (BS-Cust-Ix)
021080                       to Cust-Phone of BS-Customer-Record-Out.
021090     write BS-Customer-Record-Out.
021100 ac011-Exit.
021110     exit.
021120*
021130 ac020-Dump-Appt-Tab section.
021140 ac020-Start.
021150     if BS-Appt-Cnt not = zero
021160         perform ac021-Dump-One-Appt thru ac021-Exit
021170                 varying BS-Appt-Ix from 1 by 1
021180                 until BS-Appt-Ix > BS-Appt-Cnt
021190     end-if.
021200 ac020-Exit.
021210     exit.
021220*
021230*    AC021 - as AC011, field by field, including Appt-Status so a
021240*    cancelled appointment (set by BC010) carries its "C" through
021250*    to tomorrow's opening master rather than reverting to "S".
021260*
021270 ac021-Dump-One-Appt section.
021280 ac021-Dump.
021290     move T-Appt-No (BS-Appt-Ix)
021300                    to Appt-No of BS-Appointment-Record-Out.
021310     move T-Appt-Shop-No (BS-Appt-Ix)
021320                    to Appt-Shop-No of BS-Appointment-Record-Out.
021330     move T-Appt-Emp-No (BS-Appt-Ix)
021340                    to Appt-Emp-No of BS-Appointment-Record-Out.
021350     move T-Appt-Cust-No (BS-Appt-Ix)
021360                    to Appt-Cust-No of BS-Appointment-Record-Out.
021370     move T-Appt-Svc-No (BS-Appt-Ix)
021380                    to Appt-Svc-No of BS-Appointment-Record-Out.
021390     move T-Appt-Date (BS-Appt-Ix)
021400                    to Appt-Date of BS-Appointment-Record-Out.
021410     move T-Appt-Start-Time (BS-Appt-Ix)
021420                    to Appt-Start-Time of BS-Appointment-Record-Out.
021430     move T-Appt-End-Time (BS-Appt-Ix)
021440                    to Appt-End-Time of BS-Appointment-Record-Out.
021450     move T-Appt-Status (BS-Appt-Ix)
021460                    to Appt-Status of BS-Appointment-Record-Out.
021470     move T-Appt-Price (BS-Appt-Ix)
021480                    to Appt-Price of BS-Appointment-Record-Out.
021490     write BS-Appointment-Record-Out.
021500 ac021-Exit.
021510     exit.
021520*
021530*    ZZ060 - close everything opened in AA010, input and output
021540*    files together - there is no separate error check on CLOSE,
021550*    the shop's convention on this suite is to only trap I-O
021560*    errors on OPEN and on the individual READs/WRITEs.
021570*
021580 zz060-Close-Bs-Files section.
021590 zz060-Close.
021600     close Shop-File
021610           Employee-File
021620           Service-File
021630           Customer-File
021640           Appointment-File
021650           Request-File
021660           Customer-File-Out
021670           Appointment-File-Out
021680           Log-File.
021690 zz060-Exit.
021700     exit.
