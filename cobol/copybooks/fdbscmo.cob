000100*******************************************
000110*  FD For Customer File (new master)       *
000120*     Same layout as the old master, out   *
000130*     record name suffixed -Out so both    *
000140*     FD's may be open at once - see       *
000150*     wsbscus.cob for field comments.      *
000160*******************************************
000170*
000180* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000190*
000200 fd  Customer-File-Out
000210     label records are standard
000220     record contains 48 characters.
000230 copy "wsbscus.cob"
000240      replacing BS-Customer-Record by BS-Customer-Record-Out.
000250*
