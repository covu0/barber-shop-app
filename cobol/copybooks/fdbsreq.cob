000100*******************************************
000110*  FD For Request File                     *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 fd  Request-File
000170     label records are standard
000180     record contains 148 characters.
000190 copy "wsbsreq.cob".
000200*
