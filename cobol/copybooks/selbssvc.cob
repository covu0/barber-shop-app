000100*******************************************
000110*  Select Clause For Service File          *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 select   Service-File        assign to "BSSVC"
000170          organization        sequential
000180          file status         is Svc-Status.
000190*
