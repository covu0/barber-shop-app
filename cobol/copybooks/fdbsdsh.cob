000100*******************************************
000110*  FD For Dashboard Report                 *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 fd  Dashboard-File.
000170 01  BS-Dashboard-Line         pic x(132).
000180*
