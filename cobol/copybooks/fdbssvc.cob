000100*******************************************
000110*  FD For Service File                     *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 fd  Service-File
000170     label records are standard
000180     record contains 53 characters.
000190 copy "wsbssvc.cob".
000200*
