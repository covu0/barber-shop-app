000100*******************************************
000110*                                          *
000120*  Record Definition For Request File      *
000130*     Booking transactions - book/cancel/  *
000140*     free text message, one type per rec  *
000150*******************************************
000160*  File size 144 bytes + 4 filler = 148.
000170*
000180* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000190* 22/01/94 vbc - Req-Text widened comment - up to 80 chars of free
000200*                text for the 'M' message type, see bd010 in bs010.
000210*
000220 01  BS-Request-Record.
000230     03  Req-Type              pic x.
000240         88  Req-Is-Book           value "B".
000250         88  Req-Is-Cancel         value "C".
000260         88  Req-Is-Message        value "M".
000270     03  Req-Emp-No            pic 9(4).
000280     03  Req-Cust-Name         pic x(25).
000290     03  Req-Cust-Phone        pic x(12).
000300     03  Req-Date              pic 9(8).
000310     03  Req-Start-Time        pic 9(4).
000320     03  Req-Svc-No            pic 9(4).
000330     03  Req-Appt-No           pic 9(6).
000340     03  Req-Text              pic x(80).
000350     03  filler                pic x(04).
000360*
