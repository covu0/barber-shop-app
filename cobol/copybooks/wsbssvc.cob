000100*******************************************
000110*                                          *
000120*  Record Definition For Service File      *
000130*     Uses Svc-No as key                   *
000140*******************************************
000150*  File size 45 bytes + 8 filler = 53.
000160*
000170* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000175* 11/10/01 vbc - Svc-Price changed to comp-3, matching the way
000176*                PY packs Emp-Rate/Chk-Amt - was left zoned by
000177*                mistake, packing shrinks it 7 bytes to 4, filler
000178*                widened 5 to 8 to hold the record size. Req: BS-037.
000180*
000190 01  BS-Service-Record.
000200     03  Svc-No                pic 9(4)   comp.
000210     03  Svc-Shop-No           pic 9(4)   comp.
000220     03  Svc-Name              pic x(30).
000230     03  Svc-Duration-Min      pic 9(3).
000240     03  Svc-Price             pic s9(5)v99   comp-3.
000250     03  filler                pic x(08).
000260*
