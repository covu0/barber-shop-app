000100*******************************************
000110*  Select Clause For Transaction Log       *
000120*     Line sequential - one line per        *
000130*     booking request, see bs010 zz050.     *
000140*******************************************
000150*
000160* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000170*
000180 select   Log-File            assign to "BSLOG"
000190          organization        line sequential
000200          file status         is Log-Status.
000210*
