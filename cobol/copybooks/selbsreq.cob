000100*******************************************
000110*  Select Clause For Request File          *
000120*     Booking requests, arrival order.     *
000130*******************************************
000140*
000150* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000160*
000170 select   Request-File        assign to "BSREQ"
000180          organization        sequential
000190          file status         is Req-Status.
000200*
