000100*******************************************
000110*                                          *
000120*  Record Definition For Customer File     *
000130*     Uses Cust-Phone as natural key       *
000140*      (Cust-No is the surrogate key       *
000150*       used for table SEARCH)             *
000160*******************************************
000170*  File size 43 bytes + 5 filler = 48.
000180*
000190* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000200* 14/01/94 vbc - Confirmed phone is unique - no dup customer to be
000210*                created for a phone already on file, see bs010.
000220*
000230 01  BS-Customer-Record.
000240     03  Cust-No               pic 9(6)   comp.
000250     03  Cust-Name             pic x(25).
000260     03  Cust-Phone            pic x(12).
000270     03  filler                pic x(05).
000280*
