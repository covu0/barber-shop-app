000100*******************************************
000110*  FD For Customer File (old master)       *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 fd  Customer-File
000170     label records are standard
000180     record contains 48 characters.
000190 copy "wsbscus.cob".
000200*
