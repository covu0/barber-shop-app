000100*******************************************
000110*  Select Clause For Appointment File(old) *
000120*     Read only, see bs010 aa026.          *
000130*     Sorted emp-no/date/start on input.   *
000140*******************************************
000150*
000160* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000170*
000180 select   Appointment-File     assign to "BSAPPT"
000190          organization         sequential
000200          file status          is Appt-Status-Cd.
000210*
