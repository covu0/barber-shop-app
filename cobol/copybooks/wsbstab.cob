000100*******************************************
000110*                                          *
000120*  In Memory Master Tables                 *
000130*     Volumes are small (single shop use)  *
000140*     so keyed access is by SEARCH of an   *
000150*     OCCURS table loaded at Start Of Day  *
000160*     rather than by indexed/relative I-O. *
000170*******************************************
000180*
000190* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000200* 20/01/94 vbc - Widened Appt-Tab to 2000, first cut of 500 was not
000210*                enough headroom for a full day of message bookings.
000215* 11/10/01 vbc - T-Svc-Price/T-Appt-Price changed to comp-3 to
000216*                match Svc-Price/Appt-Price on the master files
000217*                (wsbssvc.cob/wsbsapt.cob) - table entries were
000218*                left zoned by mistake.  Req: BS-037.
000220*
000230 01  BS-Shop-Tab.
000240     03  BS-Shop-Cnt           pic 9(4)   comp    value zero.
000250     03  BS-Shop-Ent           occurs 20 times
000260                                indexed by BS-Shop-Ix.
000270         05  T-Shop-No             pic 9(4)   comp.
000280         05  T-Shop-Name           pic x(30).
000290         05  T-Shop-Owner-Name     pic x(20).
000300         05  T-Shop-Open-Time      pic 9(4).
000310         05  T-Shop-Close-Time     pic 9(4).
000320*
000330 01  BS-Emp-Tab.
000340     03  BS-Emp-Cnt            pic 9(4)   comp    value zero.
000350     03  BS-Emp-Ent            occurs 200 times
000360                                indexed by BS-Emp-Ix.
000370         05  T-Emp-No              pic 9(4)   comp.
000380         05  T-Emp-Shop-No         pic 9(4)   comp.
000390         05  T-Emp-Name            pic x(20).
000400         05  T-Emp-Active-Sw       pic x.
000410         05  T-Emp-Work-Day-Flag   pic x  occurs 7 times.
000420         05  T-Emp-Start-Time      pic 9(4).
000430         05  T-Emp-End-Time        pic 9(4).
000440*
000450 01  BS-Svc-Tab.
000460     03  BS-Svc-Cnt            pic 9(4)   comp    value zero.
000470     03  BS-Svc-Ent            occurs 200 times
000480                                indexed by BS-Svc-Ix.
000490         05  T-Svc-No              pic 9(4)   comp.
000500         05  T-Svc-Shop-No         pic 9(4)   comp.
000510         05  T-Svc-Name            pic x(30).
000520         05  T-Svc-Duration-Min    pic 9(3).
000530         05  T-Svc-Price           pic s9(5)v99   comp-3.
000540*
000550 01  BS-Cust-Tab.
000560     03  BS-Cust-Cnt           pic 9(6)   comp    value zero.
000570     03  BS-Cust-Ent           occurs 5000 times
000580                                indexed by BS-Cust-Ix.
000590         05  T-Cust-No             pic 9(6)   comp.
000600         05  T-Cust-Name           pic x(25).
000610         05  T-Cust-Phone          pic x(12).
000620*
000630 01  BS-Appt-Tab.
000640     03  BS-Appt-Cnt           pic 9(6)   comp    value zero.
000650     03  BS-Appt-Ent           occurs 2000 times
000660                                indexed by BS-Appt-Ix.
000670         05  T-Appt-No             pic 9(6)   comp.
000680         05  T-Appt-Shop-No        pic 9(4)   comp.
000690         05  T-Appt-Emp-No         pic 9(4)   comp.
000700         05  T-Appt-Cust-No        pic 9(6)   comp.
000710         05  T-Appt-Svc-No         pic 9(4)   comp.
000720         05  T-Appt-Date           pic 9(8).
000730         05  T-Appt-Start-Time     pic 9(4).
000740         05  T-Appt-End-Time       pic 9(4).
000750         05  T-Appt-Status         pic x.
000760         05  T-Appt-Price          pic s9(5)v99   comp-3.
000770*
