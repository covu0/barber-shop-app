000100*******************************************
000110*  Select Clause For Customer File (new)   *
000120*     Write only, see bs010 ac010.         *
000130*     Old master in + new registrations    *
000140*     from this run.                       *
000150*******************************************
000160*
000170* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000180*
000190 select   Customer-File-Out   assign to "BSCUSTO"
000200          organization        sequential
000210          file status         is Cust-Out-Status.
000220*
