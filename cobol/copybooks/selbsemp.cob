000100*******************************************
000110*  Select Clause For Employee File         *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 select   Employee-File       assign to "BSEMP"
000170          organization        sequential
000180          file status         is Emp-Status.
000190*
