000100*******************************************
000110*                                          *
000120*  Record Definition For Shop File         *
000130*     Uses Shop-No as key                  *
000140*******************************************
000150*  File size 62 bytes + 5 filler = 67.
000160*
000170* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000180* 19/01/94 vbc - Added Shop-Owner-Name, was missing from first cut.
000190*
000200 01  BS-Shop-Record.
000210     03  Shop-No               pic 9(4)   comp.
000220     03  Shop-Name             pic x(30).
000230     03  Shop-Owner-Name       pic x(20).
000240*    Shop-Open-Time / Shop-Close-Time held as HHMM, 24 hour clock.
000250     03  Shop-Open-Time        pic 9(4).
000260     03  Shop-Close-Time       pic 9(4).
000270     03  filler                pic x(05).
000280*
