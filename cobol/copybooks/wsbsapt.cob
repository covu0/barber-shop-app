000100*******************************************
000110*                                          *
000120*  Record Definition For Appointment File  *
000130*     Uses Appt-No as key                  *
000140*     Old master is read by Emp/Date/Start *
000150*     sequence, new master written in the  *
000160*     same sequence - see bs010 aa026.     *
000170*******************************************
000180*  File size 41 bytes + 9 filler = 50.
000190*
000200* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module,
000210*                loosely follows the shape of the PY check record.
000220* 21/01/94 vbc - Appt-Svc-No zero means no service / standard slot,
000230*                default duration of 30 mins applies - see bb030.
000235* 11/10/01 vbc - Appt-Price changed to comp-3, matching the way
000236*                PY packs Emp-Rate/Chk-Amt - was left zoned by
000237*                mistake, packing shrinks it 7 bytes to 4, filler
000238*                widened 6 to 9 to hold the record size. Req: BS-037.
000240*
000250 01  BS-Appointment-Record.
000260     03  Appt-No               pic 9(6)   comp.
000270     03  Appt-Shop-No          pic 9(4)   comp.
000280     03  Appt-Emp-No           pic 9(4)   comp.
000290     03  Appt-Cust-No          pic 9(6)   comp.
000300     03  Appt-Svc-No           pic 9(4)   comp.
000310     03  Appt-Date             pic 9(8).
000320     03  Appt-Start-Time       pic 9(4).
000330     03  Appt-End-Time         pic 9(4).
000340     03  Appt-Status           pic x.
000350         88  Appt-Scheduled        value "S".
000360         88  Appt-Cancelled        value "C".
000370         88  Appt-Completed        value "D".
000380         88  Appt-No-Show          value "N".
000390     03  Appt-Price            pic s9(5)v99   comp-3.
000400     03  filler                pic x(09).
000410*
