000100*******************************************
000110*  Select Clause For Customer File (old)   *
000120*     Read only, see bs010 aa024.          *
000130*******************************************
000140*
000150* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000160*
000170 select   Customer-File       assign to "BSCUST"
000180          organization        sequential
000190          file status         is Cust-Status.
000200*
