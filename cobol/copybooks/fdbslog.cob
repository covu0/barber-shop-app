000100*******************************************
000110*  FD For Transaction Log                  *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150* 11/10/01 vbc - Widened 80 to 132, message log line (bs010
000151*                zz055) now carries the extracted service/
000152*                date/time as well as the action and outcome,
000153*                80 was too narrow for the worst case line.
000154*                Req: BS-037.
000160 fd  Log-File.
000170 01  BS-Log-Line               pic x(132).
000180*
