000100*******************************************
000110*                                          *
000120*  Working record for the classified       *
000130*  intent of a free text 'M' message.      *
000140*  Not written to any file - internal to   *
000150*  bs010 section da000 (Classify) and      *
000160*  db000 (Route).                          *
000170*******************************************
000180*
000190* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000200*
000210 01  BS-Intent-Record.
000220     03  Int-Action            pic x(8).
000230         88  Int-Is-Book           value "BOOK    ".
000240         88  Int-Is-Cancel         value "CANCEL  ".
000250         88  Int-Is-Check          value "CHECK   ".
000260         88  Int-Is-List           value "LIST    ".
000270         88  Int-Is-Unknown        value "UNKNOWN ".
000280     03  Int-Service           pic x(30).
000290     03  Int-Date              pic 9(8).
000300     03  Int-Time              pic 9(4).
000310*
