000100*******************************************
000110*  Select Clause For Shop File             *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 select   Shop-File           assign to "BSSHOP"
000170          organization        sequential
000180          file status         is Shop-Status.
000190*
