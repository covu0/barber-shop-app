000100*******************************************
000110*  Select Clause For Dashboard Report      *
000120*     Line sequential print file.          *
000130*******************************************
000140*
000150* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000160*
000170 select   Dashboard-File      assign to "BSDASH"
000180          organization        line sequential
000190          file status         is Dash-Status.
000200*
