000100*******************************************
000110*  FD For Appointment File (old master)    *
000120*******************************************
000130*
000140* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000150*
000160 fd  Appointment-File
000170     label records are standard
000180     record contains 50 characters.
000190 copy "wsbsapt.cob".
000200*
