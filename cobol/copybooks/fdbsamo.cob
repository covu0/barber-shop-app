000100*******************************************
000110*  FD For Appointment File (new master)    *
000120*     Same layout as the old master, out   *
000130*     record name suffixed -Out so both    *
000140*     FD's may be open at once - see       *
000150*     wsbsapt.cob for field comments.      *
000160*******************************************
000170*
000180* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000190*
000200 fd  Appointment-File-Out
000210     label records are standard
000220     record contains 50 characters.
000230 copy "wsbsapt.cob"
000240      replacing BS-Appointment-Record by BS-Appointment-Record-Out.
000250*
