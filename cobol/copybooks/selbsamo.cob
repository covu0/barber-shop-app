000100*******************************************
000110*  Select Clause For Appointment File(new) *
000120*     Write only, see bs010 ac020.         *
000130*     Full updated appointment set,        *
000140*     status changes included.             *
000150*******************************************
000160*
000170* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000180*
000190 select   Appointment-File-Out assign to "BSAPPTO"
000200          organization         sequential
000210          file status          is Appt-Out-Status.
000220*
