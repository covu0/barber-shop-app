000100*******************************************
000110*                                          *
000120*  Record Definition For Employee File     *
000130*     Uses Emp-No as key                   *
000140*******************************************
000150*  File size 44 bytes + 8 filler = 52.
000160*
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*
000190* 05/01/94 vbc - Created for the BS (Barber Shop) scheduling module.
000200* 12/01/94 vbc - Emp-Work-Days normalised to a 7 position Y/N table,
000210*                index 1 = Monday thru index 7 = Sunday, replacing
000220*                the "Mon,Tue,.." comma list used by the front end.
000230*
000240 01  BS-Employee-Record.
000250     03  Emp-No                pic 9(4)   comp.
000260     03  Emp-Shop-No           pic 9(4)   comp.
000270     03  Emp-Name              pic x(20).
000280     03  Emp-Active-Sw         pic x.
000290         88  Emp-Is-Active         value "Y".
000300         88  Emp-Is-Not-Active     value "N".
000310     03  Emp-Work-Days.
000320*        Monday = index 1 .. Sunday = index 7, 'Y' = works that day.
000330         05  Emp-Work-Day-Flag pic x  occurs 7 times
000340                                       indexed by Emp-Day-Ix.
000350             88  Emp-Works-This-Day    value "Y".
000360     03  Emp-Start-Time        pic 9(4).
000370     03  Emp-End-Time          pic 9(4).
000380     03  filler                pic x(08).
000390*
